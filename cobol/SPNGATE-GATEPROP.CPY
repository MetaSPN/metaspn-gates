000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATEPROP                                 *
000300*   CONTAINS : PROPOSAL_REC - pass-2 calibration-proposal       *
000400*              output of the learning flow (GATE004).           *
000500*-----------------------------------------------------------------
000600*   MODIFIED     |   DATE   | BY  | REASON
000700*   ------------ | -------- | --- | ----------------------------
000800*   CREATED      | 04/02/98 | JMB | initial proposal-row layout
000900*****************************************************************
001000 01  PROPOSAL_REC.
001100     03  GATE_ID                             PIC X(30).
001200     03  RECOMMENDATION_TYPE                 PIC X(22).
001300     03  DIRECTION                           PIC X(8).
001400     03  RATIONALE                           PIC X(40).
001500     03  CONFIDENCE                          PIC 9V9(4).
001600     03  AUTO_APPLY                          PIC X(1).
001700     03  FILLER                              PIC X(4).
