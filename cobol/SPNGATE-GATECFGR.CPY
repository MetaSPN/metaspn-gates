000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATECFGR                                 *
000300*   CONTAINS : GATE_CONFIG_REC - one rule-set entry from the    *
000400*              GATE-CONFIG file (config parser input).          *
000500*   EACH GATE CARRIES UP TO 5 HARD REQUIREMENTS AND 5 SOFT      *
000600*   THRESHOLDS, BOTH USING THE REQ/THRESH SUB-LAYOUT BELOW.     *
000700*-----------------------------------------------------------------
000800*   MODIFIED     |   DATE   | BY  | REASON
000900*   ------------ | -------- | --- | ----------------------------
001000*   CREATED      | 03/11/98 | JMB | initial gate-config layout
001100*   Y2K REVIEW   | 11/23/98 | JMB | confirmed TIMESTAMP fields
001200*                |          |     | already carry 4-digit years
001300*****************************************************************
001400 01  GATE_CONFIG_REC.
001500     03  CONFIG_VERSION                      PIC X(16).
001600     03  GATE_ID                             PIC X(30).
001700     03  GATE_VERSION                        PIC X(8).
001800     03  TRACK                               PIC X(10).
001900     03  FROM_STATE                          PIC X(12).
002000     03  TO_STATE                            PIC X(12).
002100     03  HARD_REQ_COUNT                      PIC 9(2).
002200     03  HARD_REQ OCCURS 5 TIMES.
002300         05  REQ_ID                          PIC X(30).
002400         05  FIELD_KEY                       PIC X(40).
002500         05  OP                              PIC X(10).
002600         05  VALUE_TYPE                      PIC X(1).
002700         05  VALUE_NUM                        PIC S9(9)V9(4).
002800         05  VALUE_STR                       PIC X(20).
002900         05  SOURCE                          PIC X(8).
003000     03  SOFT_THRESH_COUNT                   PIC 9(2).
003100     03  SOFT_THRESH OCCURS 5 TIMES.
003200         05  REQ_ID                          PIC X(30).
003300         05  FIELD_KEY                       PIC X(40).
003400         05  OP                              PIC X(10).
003500         05  VALUE_TYPE                      PIC X(1).
003600         05  VALUE_NUM                        PIC S9(9)V9(4).
003700         05  VALUE_STR                       PIC X(20).
003800         05  SOURCE                          PIC X(8).
003900     03  MIN_SOFT_PASSED                     PIC 9(2).
004000     03  COOLDOWN_SECONDS                    PIC 9(7).
004100     03  COOLDOWN_ON                         PIC X(7).
004200     03  TASK_COUNT                          PIC 9(2).
004300     03  TASK_ID OCCURS 3 TIMES              PIC X(30).
004400     03  TAXONOMY_COUNT                      PIC 9(2).
004500     03  TAXONOMY OCCURS 5 TIMES.
004600         05  TAX_REQ_ID                      PIC X(30).
004700         05  TAX_REASON                      PIC X(30).
004800     03  FILLER                              PIC X(28).
