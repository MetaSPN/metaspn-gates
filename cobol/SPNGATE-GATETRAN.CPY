000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATETRAN                                 *
000300*   CONTAINS : TRANSITION_REC - one state-change audit row,     *
000400*              written only for decisions that passed.          *
000500*-----------------------------------------------------------------
000600*   MODIFIED     |   DATE   | BY  | REASON
000700*   ------------ | -------- | --- | ----------------------------
000800*   CREATED      | 03/12/98 | JMB | initial transition layout
000900*****************************************************************
001000 01  TRANSITION_REC.
001100     03  ENTITY_ID                           PIC X(20).
001200     03  GATE_ID                             PIC X(30).
001300     03  FROM_STATE                          PIC X(12).
001400     03  TO_STATE                            PIC X(12).
001500     03  CAUSED_BY                           PIC X(20).
001600     03  TIMESTAMP                           PIC 9(14).
001700     03  FILLER                              PIC X(12).
