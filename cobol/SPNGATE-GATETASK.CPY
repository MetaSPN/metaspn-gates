000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATETASK                                 *
000300*   CONTAINS : TASK_EMISSION_REC - one follow-up task record,   *
000400*              written for every TASK-ID configured on a gate   *
000500*              that just passed.                                 *
000600*-----------------------------------------------------------------
000700*   MODIFIED     |   DATE   | BY  | REASON
000800*   ------------ | -------- | --- | ----------------------------
000900*   CREATED      | 03/12/98 | JMB | initial task-emission layout
001000*****************************************************************
001100 01  TASK_EMISSION_REC.
001200     03  KIND                                PIC X(14).
001300     03  TASK_ID                             PIC X(30).
001400     03  GATE_ID                             PIC X(30).
001500     03  GATE_VERSION                        PIC X(8).
001600     03  ENTITY_ID                           PIC X(20).
001700     03  FROM_STATE                          PIC X(12).
001800     03  TO_STATE                            PIC X(12).
001900     03  CAUSED_BY                           PIC X(20).
002000     03  TIMESTAMP                           PIC 9(14).
002100     03  PRIORITY                            PIC 9(3).
002200     03  FILLER                              PIC X(7).
