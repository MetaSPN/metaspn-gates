000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATEEVAL                                 *
000300*   CONTAINS : EVALUATION_REC - pass-1 labeled-attempt output   *
000400*              of the learning flow (GATE004); also the input   *
000500*              grouping unit for pass 2, calibration.            *
000600*-----------------------------------------------------------------
000700*   MODIFIED     |   DATE   | BY  | REASON
000800*   ------------ | -------- | --- | ----------------------------
000900*   CREATED      | 04/02/98 | JMB | initial evaluation-row layout
001000*****************************************************************
001100 01  EVALUATION_REC.
001200     03  ATTEMPT_ID                          PIC X(20).
001300     03  GATE_ID                             PIC X(30).
001400     03  LABEL                               PIC X(16).
001500     03  SUCCESS_OBSERVED                    PIC X(1).
001600     03  OUTCOMES_COUNT                      PIC 9(4).
001700     03  FAILURE_REASON                      PIC X(30).
001800     03  ATTEMPTED_AT                        PIC 9(14).
001900     03  FILLER                              PIC X(5).
