000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATEOUTC                                 *
000300*   CONTAINS : OUTCOME_REC - one observed business outcome,     *
000400*              read by GATE004 and matched to gate attempts      *
000500*              inside the outcome-window.                       *
000600*-----------------------------------------------------------------
000700*   MODIFIED     |   DATE   | BY  | REASON
000800*   ------------ | -------- | --- | ----------------------------
000900*   CREATED      | 04/02/98 | JMB | initial outcome layout
001000*****************************************************************
001100 01  OUTCOME_REC.
001200     03  ENTITY_ID                           PIC X(20).
001300     03  TIMESTAMP                           PIC 9(14).
001400     03  SUCCESS                             PIC X(1).
001500     03  FILLER                              PIC X(5).
