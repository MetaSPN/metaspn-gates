000100 IDENTIFICATION DIVISION.
000200*
000300************************************************************************
000400*                                                                       *
000500*   PROGRAM ID   : GATE004                                              *
000600*   PROGRAM NAME : Outcome learning - labeling and calibration          *
000700*   SUMMARY      : Pass 1 reads ATTEMPT-FILE and OUTCOME-FILE and       *
000800*                  labels each gate attempt TRUE_POSITIVE,              *
000900*                  MOVED_TOO_EARLY, TRUE_NEGATIVE or FALSE_NEGATIVE by  *
001000*                  counting outcomes for the same entity that fall     *
001100*                  inside the outcome-window of the attempt.  Pass 2    *
001200*                  groups the labeled rows by GATE-ID, computes the     *
001300*                  false-positive and false-negative rate for every     *
001400*                  gate with enough samples, and writes a calibration   *
001500*                  proposal row for any gate whose rate crosses the     *
001600*                  shop's tolerance.                                    *
001700*                                                                       *
001800*   FILES   USED : ATTEMPT-FILE           (Input)                       *
001900*                  OUTCOME-FILE           (Input)                       *
002000*                  TAXONOMY-FILE          (Input, optional)             *
002100*                  EVALUATION-FILE        (Output)                      *
002200*                  PROPOSAL-FILE          (Output)                      *
002300*                                                                       *
002400************************************************************************
002500*
002600/
002700 PROGRAM-ID. GATE004.
002800 AUTHOR. P DUBOIS.
002900 INSTALLATION. METASPN DATA CENTER.
003000 DATE-WRITTEN. 04/02/93.
003100 DATE-COMPILED.
003200 SECURITY.  UNCLASSIFIED - RESTRICTED TO BATCH PRODUCTION LIBRARY.
003300*
003400************************************************************************
003500*    C H A N G E   L O G                                                *
003600*-----------------------------------------------------------------------
003700* MODIFIED     DATE       BY    DESCRIPTION OF CHANGE
003800*-----------------------------------------------------------------------
003900* CREATED      04/02/93   PKD   Initial two-pass write-up - pass  GATE004
004000*                               1 labels attempts against outcomes, pass 2
004100*                               rolls the labels up by gate.
004200* REQ 88-066   04/20/98   PKD   TAXONOMY-FILE made OPTIONAL -     GATE004 
004300*                               most runs have no taxonomy override map.
004400* REQ 88-081   06/11/98   JMB   MIN-SAMPLES now rejected below 10 GATE004 
004500*                               at 1000-INITIALIZE-RUN instead of letting
004600*                               a tiny sample size through to pass 2.
004700* Y2K REVIEW   11/23/98   JMB   Reviewed WS-WINDOW-START/END      GATE004 
004800*                               arithmetic against TIMESTAMP PIC 9(14).
004900*                               4-digit year throughout. No change.
005000* REQ 89-019   02/22/99   PKD   Calibration proposals reworked    GATE004 
005100*                               for the audit committee's naming and
005200*                               to always write AUTO-APPLY = N.
005300* REQ 91-004   08/03/00   RTM   FAILURE-REASON derivation split   GATE004 
005400*                               into its own paragraph so COUNT-OUTCOMES-
005500*                               IN-WINDOW could be reused for both
005600*                               labeling and the per-gate rollup.
005700* REQ 96-028   06/11/01   PKD   Label renamed from FALSE_POSITIVE GATE004 
005800*                               to MOVED_TOO_EARLY per the audit
005900*                               committee's naming - no logic change,
006000*                               every program and report column that
006100*                               reads WS-LABEL updated to match.
006200*                               
006300* REQ 96-033   07/09/01   RTM   TAXONOMY-FILE is now keyed by the GATE004 
006400*                               outcome LABEL instead of a REQ-ID -
006500*                               the old key never matched anything
006600*                               since pass 1 labels do not carry a
006700*                               REQ-ID. Falls back to the shop's
006800*                               UNKNOWN-FAILURE reason when the
006900*                               taxonomy has no row for the label.
007000*                               
007100* REQ 96-040   07/30/01   RTM   FP-RATE and FN-RATE now divide by GATE004 
007200*                               the gate's full sample count instead
007300*                               of the passed or blocked subtotal -
007400*                               the old denominators understated both
007500*                               rates.
007600*                               
007700* REQ 96-047   08/15/01   JMB   Proposal tolerance raised to the  GATE004
007800*                               audit committee's 30% threshold
007900*                               (was 10%), and the breach compare
008000*                               changed to >= so a rate sitting right
008100*                               on the line still draws a proposal.
008200* REQ 96-058   03/14/02   RTM   MIN-SAMPLES floor dropped back to  GATE004
008300*                               1 (defaults to 3 when blank) - the
008400*                               10-sample floor added under REQ
008500*                               88-081 was the auditors' own call,
008600*                               not the committee's, and it was
008700*                               starving small-N gates of any
008800*                               proposal at all. OUTCOME-WINDOW-
008900*                               SECONDS of zero is now a legal
009000*                               exact-match window, not an abort.
009100* REQ 96-061   04/02/02   RTM   EVALUATION-FILE and PROPOSAL-FILE  GATE004
009200*                               now written in sorted key order -
009300*                               attempt table sorted on (GATE-ID,
009400*                               ATTEMPTED-AT, ATTEMPT-ID) before
009500*                               pass 1 writes, proposal table sorted
009600*                               on (GATE-ID, RECOMMENDATION-TYPE,
009700*                               DIRECTION, RATIONALE) before pass 2
009800*                               writes - the audit extract job
009900*                               expects both files in that order.
010000*-----------------------------------------------------------------------
010100*
010200************************************************************************
010300/
010400 ENVIRONMENT DIVISION.
010500 CONFIGURATION SECTION.
010600     SOURCE-COMPUTER. METASPN-PROC.
010700     OBJECT-COMPUTER. METASPN-PROC.
010800     SPECIAL-NAMES.
010900         C01 IS TOP-OF-FORM
011000         CLASS GATE-VALUE-CLASS IS 'N' THRU 'S'
011100         UPSI-0 ON STATUS IS GATE004-DEBUG-ON
011200         UPSI-0 OFF STATUS IS GATE004-DEBUG-OFF.
011300/
011400 INPUT-OUTPUT SECTION.
011500 FILE-CONTROL.
011600     SELECT ATTEMPT-FILE     ASSIGN TO "ATTEMPT"
011700         ORGANIZATION IS SEQUENTIAL
011800         FILE STATUS IS WS-ATTEMPT-STATUS.
011900     SELECT OUTCOME-FILE     ASSIGN TO "OUTCOME"
012000         ORGANIZATION IS SEQUENTIAL
012100         FILE STATUS IS WS-OUTCOME-STATUS.
012200     SELECT TAXONOMY-FILE    ASSIGN TO "TAXONOMY"
012300         ORGANIZATION IS SEQUENTIAL
012400         FILE STATUS IS WS-TAXONOMY-STATUS.
012500     SELECT EVALUATION-FILE  ASSIGN TO "EVALFILE"
012600         ORGANIZATION IS SEQUENTIAL
012700         FILE STATUS IS WS-EVALUATION-STATUS.
012800     SELECT PROPOSAL-FILE    ASSIGN TO "PROPFILE"
012900         ORGANIZATION IS SEQUENTIAL
013000         FILE STATUS IS WS-PROPOSAL-STATUS.
013100/
013200 DATA DIVISION.
013300 FILE SECTION.
013400* ATTEMPT-FILE - read twice; once into WS-ATTEMPT-TABLE for labeling,
013500* once more implicitly through the table for the pass 2 rollup
013600 FD  ATTEMPT-FILE
013700     LABEL RECORDS ARE STANDARD
013800     RECORDING MODE IS F.
013900     COPY SPNGATE-GATEATMP.
014000* OUTCOME-FILE - observed business outcomes, loaded once into memory
014100 FD  OUTCOME-FILE
014200     LABEL RECORDS ARE STANDARD
014300     RECORDING MODE IS F.
014400     COPY SPNGATE-GATEOUTC.
014500* TAXONOMY-FILE - optional LABEL to failure-taxonomy override map;
014600* OPTIONAL per REQ 88-066 since most runs carry no override at all
014700 FD  TAXONOMY-FILE
014800     LABEL RECORDS ARE STANDARD
014900     RECORDING MODE IS F.
015000 01  TAXONOMY-FILE-REC.
015100     03  TAX-FILE-LABEL                       PIC X(30).
015200     03  TAX-FILE-REASON                       PIC X(30).
015300     03  FILLER                                PIC X(20).
015400* EVALUATION-FILE - pass 1 output, one labeled row per attempt
015500 FD  EVALUATION-FILE
015600     LABEL RECORDS ARE STANDARD
015700     RECORDING MODE IS F.
015800     COPY SPNGATE-GATEEVAL.
015900* PROPOSAL-FILE - pass 2 output, one calibration row per qualifying
016000* gate
016100 FD  PROPOSAL-FILE
016200     LABEL RECORDS ARE STANDARD
016300     RECORDING MODE IS F.
016400     COPY SPNGATE-GATEPROP.
016500 WORKING-STORAGE SECTION.
016600*-----------------------------------------------------------------------
016700* FILE STATUS WORK AREA                                                 
016800*-----------------------------------------------------------------------
016900 01  WS-ATTEMPT-STATUS                        PIC XX.
017000     88  ATTEMPT-OK                            VALUE "00".
017100     88  ATTEMPT-EOF                           VALUE "10".
017200 01  WS-OUTCOME-STATUS                        PIC XX.
017300     88  OUTCOME-OK                            VALUE "00".
017400     88  OUTCOME-EOF                           VALUE "10".
017500 01  WS-TAXONOMY-STATUS                        PIC XX.
017600     88  TAXONOMY-OK                            VALUE "00".
017700     88  TAXONOMY-EOF                           VALUE "10".
017800     88  TAXONOMY-NOT-PRESENT                   VALUE "35".
017900 01  WS-EVALUATION-STATUS                      PIC XX.
018000     88  EVALUATION-OK                          VALUE "00".
018100 01  WS-PROPOSAL-STATUS                        PIC XX.
018200     88  PROPOSAL-OK                            VALUE "00".
018300
018400*-----------------------------------------------------------------------
018500* RUN PARAMETERS - ACCEPTed FROM ENVIRONMENT, validated at 1000         
018600*-----------------------------------------------------------------------
018700 01  WS-WINDOW-ALPHA                          PIC X(7).
018800 01  WS-OUTCOME-WINDOW-SECONDS REDEFINES WS-WINDOW-ALPHA
018900                                               PIC 9(7).
019000 01  WS-MIN-SAMPLES-ALPHA                      PIC X(5).
019100 01  WS-MIN-SAMPLES REDEFINES WS-MIN-SAMPLES-ALPHA
019200                                               PIC 9(5).
019300
019400*-----------------------------------------------------------------------
019500* IN-MEMORY TABLES                                                      
019600*-----------------------------------------------------------------------
019700 01  WS-ATTEMPT-MAX                           PIC 9(5)  COMP VALUE 20000.
019800 01  WS-ATTEMPT-COUNT                         PIC 9(5)  COMP VALUE ZERO.
019900 01  WS-ATTEMPT-TABLE.
020000     03  WS-ATTEMPT-ROW OCCURS 1 TO 20000 TIMES
020100                 DEPENDING ON WS-ATTEMPT-COUNT
020200                 INDEXED BY ATT-IX.
020300         05  TA-ATTEMPT-ID                    PIC X(20).
020400         05  TA-ENTITY-ID                     PIC X(20).
020500         05  TA-GATE-ID                       PIC X(30).
020600         05  TA-PASSED                        PIC X(1).
020700         05  TA-REASON                        PIC X(30).
020800         05  TA-FAILED-REQ-ID                 PIC X(30).
020900         05  TA-TIMESTAMP                     PIC 9(14).
021000         05  TA-LABEL                         PIC X(16).
021100         05  TA-SUCCESS-OBSERVED              PIC X(1).
021200         05  TA-OUTCOMES-COUNT                PIC 9(4).
021300         05  TA-FAILURE-REASON                PIC X(30).
021400         05  FILLER                           PIC X(4).
021500
021600 01  WS-OUTCOME-MAX                           PIC 9(5)  COMP VALUE 20000.
021700 01  WS-OUTCOME-COUNT                         PIC 9(5)  COMP VALUE ZERO.
021800 01  WS-OUTCOME-TABLE.
021900     03  WS-OUTCOME-ROW OCCURS 1 TO 20000 TIMES
022000                 DEPENDING ON WS-OUTCOME-COUNT
022100                 INDEXED BY OUT-IX.
022200         05  TO-ENTITY-ID                     PIC X(20).
022300         05  TO-TIMESTAMP                     PIC 9(14).
022400         05  TO-SUCCESS                       PIC X(1).
022500         05  FILLER                           PIC X(10).
022600
022700 01  WS-TAXONOMY-MAX                          PIC 9(3)  COMP VALUE 200.
022800 01  WS-TAXONOMY-COUNT                        PIC 9(3)  COMP VALUE ZERO.
022900 01  WS-TAXONOMY-TABLE.
023000     03  WS-TAXONOMY-ROW OCCURS 1 TO 200 TIMES
023100                 DEPENDING ON WS-TAXONOMY-COUNT
023200                 INDEXED BY TAX-IX.
023300         05  TX-LABEL                         PIC X(30).
023400         05  TX-REASON                        PIC X(30).
023500         05  FILLER                           PIC X(10).
023600
023700*-----------------------------------------------------------------------
023800* PER-GATE ROLLUP TABLE - built fresh at the start of pass 2 by         
023900* 5100-ACCUMULATE-GATE-GROUP walking the already-sorted attempt table   
024000*-----------------------------------------------------------------------
024100 01  WS-ROLLUP-MAX                            PIC 9(3)  COMP VALUE 300.
024200 01  WS-ROLLUP-COUNT                          PIC 9(3)  COMP VALUE ZERO.
024300 01  WS-ROLLUP-TABLE.
024400     03  WS-ROLLUP-ROW OCCURS 1 TO 300 TIMES
024500                 DEPENDING ON WS-ROLLUP-COUNT
024600                 INDEXED BY ROL-IX.
024700         05  RU-GATE-ID                       PIC X(30).
024800         05  RU-SAMPLE-COUNT                  PIC 9(7)  COMP.
024900         05  RU-FALSE-POS-COUNT               PIC 9(7)  COMP.
025000         05  RU-FALSE-NEG-COUNT               PIC 9(7)  COMP.
025100         05  RU-PASSED-COUNT                  PIC 9(7)  COMP.
025200         05  RU-BLOCKED-COUNT                 PIC 9(7)  COMP.
025300         05  RU-FP-RATE                       PIC 9V9(4).
025400         05  RU-FN-RATE                       PIC 9V9(4).
025500         05  FILLER                           PIC X(10).
025600 01  WS-ROLLUP-FOUND-FLAG                     PIC X     VALUE "N".
025700     88  ROLLUP-ROW-FOUND                       VALUE "Y".
025800 77  WS-FOUND-ROL-IX                          PIC 9(3)  COMP VALUE ZERO.
025900
026000*-----------------------------------------------------------------------
026100* SORT WORK AREAS - straight insertion sort, the shop's usual idiom,
026200* used twice below: once on the attempt table, once on the proposal
026300* table built up fresh by 5300-EMIT-PROPOSALS
026400*-----------------------------------------------------------------------
026500 77  WS-SORT-I                                PIC 9(5)  COMP.
026600 77  WS-SORT-J                                PIC 9(5)  COMP.
026700 01  WS-SORT-HOLD-ROW                         PIC X(200).
026800 77  WS-PROP-SORT-I                           PIC 9(5)  COMP.
026900 77  WS-PROP-SORT-J                           PIC 9(5)  COMP.
027000 01  WS-PROP-SORT-HOLD-ROW                    PIC X(110).
027100
027200*-----------------------------------------------------------------------
027300* PROPOSAL TABLE - REQ 96-063; buffered here so the calibration pass
027400* can emit proposals gate-by-gate and still sort the whole set into
027500* (GATE-ID, RECOMMENDATION-TYPE, DIRECTION, RATIONALE) before the
027600* rows hit PROPOSAL-FILE
027700*-----------------------------------------------------------------------
027800 01  WS-PROPOSAL-MAX                          PIC 9(4)  COMP VALUE 900.
027900 01  WS-PROPOSAL-COUNT                        PIC 9(4)  COMP VALUE ZERO.
028000 01  WS-PROPOSAL-TABLE.
028100     03  WS-PROPOSAL-ROW OCCURS 1 TO 900 TIMES
028200                 DEPENDING ON WS-PROPOSAL-COUNT
028300                 INDEXED BY PROP-IX.
028400         05  PR-GATE-ID                       PIC X(30).
028500         05  PR-RECOMMENDATION-TYPE           PIC X(22).
028600         05  PR-DIRECTION                     PIC X(8).
028700         05  PR-RATIONALE                     PIC X(40).
028800         05  PR-CONFIDENCE                    PIC 9V9(4).
028900         05  PR-AUTO-APPLY                    PIC X(1).
029000         05  FILLER                           PIC X(4).
029100
029200*-----------------------------------------------------------------------
029300* PASS 1 - LABELING WORK AREAS
029400*-----------------------------------------------------------------------
029500 01  WS-OUTCOMES-IN-WINDOW                    PIC 9(4)  COMP.
029600 01  WS-SUCCESS-IN-WINDOW                     PIC 9(4)  COMP.
029700 01  WS-SUCCESS-OBSERVED-FLAG                  PIC X     VALUE "N".
029800     88  SUCCESS-WAS-OBSERVED                   VALUE "Y".
029900 01  WS-WINDOW-END                            PIC 9(14).
030000 01  WS-LABEL                                  PIC X(16).
030100 01  WS-FAILURE-REASON                         PIC X(30).
030200
030300*-----------------------------------------------------------------------
030400* PASS 2 - CALIBRATION WORK AREAS - tolerance fixed by shop standard,
030500* not carried on any input file
030600*-----------------------------------------------------------------------
030700 01  WS-FP-TOLERANCE                          PIC 9V9(4) VALUE 0.3000.
030800 01  WS-FN-TOLERANCE                          PIC 9V9(4) VALUE 0.3000.
030900
031000*-----------------------------------------------------------------------
031100* CONTROL TOTALS                                                        
031200*-----------------------------------------------------------------------
031300 01  WS-CONTROL-TOTALS.
031400     03  WS-ATTEMPTS-LABELED                  PIC 9(7)  COMP VALUE ZERO.
031500     03  WS-GATES-CALIBRATED                  PIC 9(7)  COMP VALUE ZERO.
031600     03  WS-PROPOSALS-WRITTEN                 PIC 9(7)  COMP VALUE ZERO.
031700 01  WS-CONTROL-TOTALS-TAB REDEFINES WS-CONTROL-TOTALS.
031800     03  WS-CT-ENTRY OCCURS 3 TIMES INDEXED BY CT-IX
031900                                               PIC 9(7)  COMP.
032000/
032100 PROCEDURE DIVISION.
032200*
032300************************************************************************
032400* MAIN-PARA - GATE004 is the two-pass outcome-learning leg of the       *
032500* three-program batch, run after GATE002/GATE003 on the same          *
032600* ATTEMPT-FILE extract.  Pass 1 (3000-LABEL-ATTEMPTS) looks ahead      *
032700* across a rolling time window to decide whether a PASSED attempt      *
032800* actually held (TRUE_POSITIVE) or the entity came straight back      *
032900* and tried again (FALSE_POSITIVE), and the mirror image for a        *
033000* BLOCKED attempt; pass 2 (5000-CALIBRATE-GATES) rolls those labels    *
033100* up per gate and proposes threshold changes to REQ 89-019's           *
033200* audit committee.  Pass 2 cannot start until every attempt has a     *
033300* label, which is why the two PERFORMs below are sequential rather    *
033400* than combined into one pass over the table.                         *
033500************************************************************************
033600 MAIN-PARA.
033700     PERFORM 1000-INITIALIZE-RUN.
033800     PERFORM 2000-LOAD-OUTCOMES.
033900     PERFORM 2500-LOAD-TAXONOMY.
034000     PERFORM 3000-LABEL-ATTEMPTS.
034100     PERFORM 5000-CALIBRATE-GATES.
034200     PERFORM 8000-FINALIZE-RUN.
034300     GO TO 9900-EXIT.
034400*
034500/
034600************************************************************************
034700* 1000-INITIALIZE-RUN - REQ 96-058, MIN-SAMPLES defaults to 3 when the  *
034800* parameter is blank and is only rejected below 1; a zero-length       *
034900* OUTCOME-WINDOW-SECONDS is an exact-match window, not an error        *
035000************************************************************************
035100 1000-INITIALIZE-RUN.
035200     ACCEPT WS-WINDOW-ALPHA     FROM ENVIRONMENT
035300                                     "GATE004-OUTCOME-WINDOW-SECONDS".
035400     ACCEPT WS-MIN-SAMPLES-ALPHA FROM ENVIRONMENT
035500                                     "GATE004-MIN-SAMPLES".
035600     IF WS-MIN-SAMPLES-ALPHA = SPACES
035700         MOVE 3 TO WS-MIN-SAMPLES
035800     END-IF.
035900     IF WS-MIN-SAMPLES < 1
036000         DISPLAY "GATE004 - MIN-SAMPLES MUST BE AT LEAST 1"
036100         GO TO 9900-EXIT
036200     END-IF.
036300
036400     OPEN INPUT  ATTEMPT-FILE.
036500     IF NOT ATTEMPT-OK
036600         DISPLAY "GATE004 - UNABLE TO OPEN ATTEMPT-FILE"
036700         GO TO 9900-EXIT
036800     END-IF.
036900     OPEN INPUT  OUTCOME-FILE.
037000     OPEN OUTPUT EVALUATION-FILE.
037100     OPEN OUTPUT PROPOSAL-FILE.
037200 1000-EXIT.
037300     EXIT.
037400 
037500************************************************************************
037600* 2000-LOAD-OUTCOMES - sorted ascending by TIMESTAMP is assumed on the  *
037700* incoming file; a bad TIMESTAMP is skipped rather than aborting        *
037800************************************************************************
037900 2000-LOAD-OUTCOMES.
038000     READ OUTCOME-FILE
038100         AT END MOVE "10" TO WS-OUTCOME-STATUS
038200     END-READ.
038300     PERFORM 2000-LOAD-OUTCOMES-L1 UNTIL OUTCOME-EOF.
038400     PERFORM 2000-LOAD-OUTCOMES-C2.
038500
038600 2000-LOAD-OUTCOMES-L1.
038700     IF TIMESTAMP OF OUTCOME_REC > ZERO
038800         ADD 1 TO WS-OUTCOME-COUNT
038900         SET OUT-IX TO WS-OUTCOME-COUNT
039000         MOVE ENTITY_ID OF OUTCOME_REC TO TO-ENTITY-ID (OUT-IX)
039100         MOVE TIMESTAMP OF OUTCOME_REC TO TO-TIMESTAMP (OUT-IX)
039200         MOVE SUCCESS OF OUTCOME_REC   TO TO-SUCCESS (OUT-IX)
039300     END-IF
039400     READ OUTCOME-FILE
039500         AT END MOVE "10" TO WS-OUTCOME-STATUS
039600     END-READ.
039700
039800 2000-LOAD-OUTCOMES-C2.
039900     CLOSE OUTCOME-FILE.
040000 2000-EXIT.
040100     EXIT.
040200 
040300************************************************************************
040400* 2500-LOAD-TAXONOMY - OPTIONAL per REQ 88-066; file-status 35 means    *
040500* the taxonomy file simply was not supplied this run                    *
040600************************************************************************
040700 2500-LOAD-TAXONOMY.
040800     OPEN INPUT TAXONOMY-FILE.
040900     IF TAXONOMY-NOT-PRESENT
041000         GO TO 2500-EXIT
041100     END-IF.
041200     READ TAXONOMY-FILE
041300         AT END MOVE "10" TO WS-TAXONOMY-STATUS
041400     END-READ.
041500     PERFORM 2500-LOAD-TAXONOMY-L3 UNTIL TAXONOMY-EOF.
041600     PERFORM 2500-LOAD-TAXONOMY-C4.
041700
041800 2500-LOAD-TAXONOMY-L3.
041900     ADD 1 TO WS-TAXONOMY-COUNT
042000     SET TAX-IX TO WS-TAXONOMY-COUNT
042100     MOVE TAX-FILE-LABEL  TO TX-LABEL (TAX-IX)
042200     MOVE TAX-FILE-REASON TO TX-REASON (TAX-IX)
042300     READ TAXONOMY-FILE
042400         AT END MOVE "10" TO WS-TAXONOMY-STATUS
042500     END-READ.
042600
042700 2500-LOAD-TAXONOMY-C4.
042800     CLOSE TAXONOMY-FILE.
042900 2500-EXIT.
043000     EXIT.
043100 
043200/
043300************************************************************************
043400* 3000-LABEL-ATTEMPTS - PASS 1; every attempt is labeled and folded    *
043500* into the attempt table as it is read, then the whole table is       *
043600* sorted on (GATE-ID, ATTEMPTED-AT, ATTEMPT-ID) before EVALUATION-FILE *
043700* is written, per REQ 96-061                                          *
043800*---------------------------------------------------------------------*
043900* Labeling looks forward from each attempt across up to                *
044000* OUTCOME-WINDOW-SECONDS of later attempts by the same entity          *
044100* against the same gate - a PASSED attempt followed by a quick        *
044200* repeat try is read as a false positive no matter what the           *
044300* repeat's own outcome was, since the first decision is the one       *
044400* being graded, not the second.                                      *
044500************************************************************************
044600 3000-LABEL-ATTEMPTS.
044700     READ ATTEMPT-FILE
044800         AT END MOVE "10" TO WS-ATTEMPT-STATUS
044900     END-READ.
045000     PERFORM 3000-LABEL-ATTEMPTS-L5 UNTIL ATTEMPT-EOF.
045100     PERFORM 3950-SORT-ATTEMPT-TAB.
045200     PERFORM 3980-WRITE-SORTED-EVALUATIONS VARYING ATT-IX FROM 1 BY 1
045300             UNTIL ATT-IX > WS-ATTEMPT-COUNT.
045400
045500 3000-LABEL-ATTEMPTS-L5.
045600     ADD 1 TO WS-ATTEMPT-COUNT
045700     SET ATT-IX TO WS-ATTEMPT-COUNT
045800     MOVE ATTEMPT_ID OF GATE_ATTEMPT_REC TO TA-ATTEMPT-ID (ATT-IX)
045900     MOVE ENTITY_ID OF GATE_ATTEMPT_REC  TO TA-ENTITY-ID (ATT-IX)
046000     MOVE GATE_ID OF GATE_ATTEMPT_REC    TO TA-GATE-ID (ATT-IX)
046100     MOVE PASSED OF GATE_ATTEMPT_REC     TO TA-PASSED (ATT-IX)
046200     MOVE REASON OF GATE_ATTEMPT_REC     TO TA-REASON (ATT-IX)
046300     MOVE FAILED_REQ_ID OF GATE_ATTEMPT_REC
046400                 TO TA-FAILED-REQ-ID (ATT-IX)
046500     MOVE TIMESTAMP OF GATE_ATTEMPT_REC  TO TA-TIMESTAMP (ATT-IX)
046600     PERFORM 3100-COUNT-OUTCOMES-IN-WINDOW THRU 3200-EXIT
046700     PERFORM 3300-DERIVE-FAILURE-REASON
046800     MOVE WS-LABEL                 TO TA-LABEL (ATT-IX)
046900     MOVE WS-SUCCESS-OBSERVED-FLAG TO TA-SUCCESS-OBSERVED (ATT-IX)
047000     MOVE WS-OUTCOMES-IN-WINDOW    TO TA-OUTCOMES-COUNT (ATT-IX)
047100     MOVE WS-FAILURE-REASON        TO TA-FAILURE-REASON (ATT-IX)
047200     ADD 1 TO WS-ATTEMPTS-LABELED
047300     READ ATTEMPT-FILE
047400         AT END MOVE "10" TO WS-ATTEMPT-STATUS
047500     END-READ.
047600 3000-EXIT.
047700     EXIT.
047800 
047900************************************************************************
048000* 3100-COUNT-OUTCOMES-IN-WINDOW - reused by pass 2's gate rollup too,   *
048100* per REQ 91-004                                                        *
048200************************************************************************
048300 3100-COUNT-OUTCOMES-IN-WINDOW.
048400     MOVE ZERO TO WS-OUTCOMES-IN-WINDOW.
048500     MOVE ZERO TO WS-SUCCESS-IN-WINDOW.
048600     COMPUTE WS-WINDOW-END =
048700             TA-TIMESTAMP (ATT-IX) + WS-OUTCOME-WINDOW-SECONDS.
048800     PERFORM 3100-COUNT-OUTCOMES-IN-WINDOW-L6 VARYING OUT-IX FROM 1 BY
048900             1 UNTIL OUT-IX > WS-OUTCOME-COUNT.
049000     PERFORM 3100-COUNT-OUTCOMES-IN-WINDOW-C7.
049100
049200 3100-COUNT-OUTCOMES-IN-WINDOW-L6.
049300     IF TO-ENTITY-ID (OUT-IX) = TA-ENTITY-ID (ATT-IX)
049400        AND TO-TIMESTAMP (OUT-IX) >= TA-TIMESTAMP (ATT-IX)
049500        AND TO-TIMESTAMP (OUT-IX) <= WS-WINDOW-END
049600         ADD 1 TO WS-OUTCOMES-IN-WINDOW
049700         IF TO-SUCCESS (OUT-IX) = "Y"
049800             ADD 1 TO WS-SUCCESS-IN-WINDOW
049900         END-IF
050000     END-IF.
050100
050200 3100-COUNT-OUTCOMES-IN-WINDOW-C7.
050300     IF WS-SUCCESS-IN-WINDOW > 0
050400         MOVE "Y" TO WS-SUCCESS-OBSERVED-FLAG
050500     ELSE
050600         MOVE "N" TO WS-SUCCESS-OBSERVED-FLAG
050700     END-IF.
050800 3100-EXIT.
050900     EXIT.
051000 
051100************************************************************************
051200* 3200-DERIVE-LABEL - TRUE/FALSE POSITIVE/NEGATIVE per attempt outcome  *
051300************************************************************************
051400 3200-DERIVE-LABEL.
051500     IF TA-PASSED (ATT-IX) = "Y"
051600         IF SUCCESS-WAS-OBSERVED
051700             MOVE "TRUE_POSITIVE" TO WS-LABEL
051800         ELSE
051900             MOVE "MOVED_TOO_EARLY" TO WS-LABEL
052000         END-IF
052100     ELSE
052200         IF SUCCESS-WAS-OBSERVED
052300             MOVE "FALSE_NEGATIVE" TO WS-LABEL
052400         ELSE
052500             MOVE "TRUE_NEGATIVE" TO WS-LABEL
052600         END-IF
052700     END-IF.
052800 3200-EXIT.
052900     EXIT.
053000
053100************************************************************************
053200* 3300-DERIVE-FAILURE-REASON - blank on the two TRUE_ labels; otherwise  *
053300* looks the LABEL up in the taxonomy table, defaulting to the shop's    *
053400* UNKNOWN-FAILURE reason when no taxonomy row matches it                *
053500************************************************************************
053600 3300-DERIVE-FAILURE-REASON.
053700     MOVE SPACES TO WS-FAILURE-REASON.
053800     IF WS-LABEL = "TRUE_POSITIVE" OR WS-LABEL = "TRUE_NEGATIVE"
053900         GO TO 3300-EXIT
054000     END-IF.
054100     MOVE "unknown_failure" TO WS-FAILURE-REASON.
054200     PERFORM 3300-DERIVE-FAILURE-REASON-L8 VARYING TAX-IX FROM 1 BY 1
054300             UNTIL TAX-IX > WS-TAXONOMY-COUNT.
054400
054500 3300-DERIVE-FAILURE-REASON-L8.
054600     IF TX-LABEL (TAX-IX) = WS-LABEL
054700         MOVE TX-REASON (TAX-IX) TO WS-FAILURE-REASON
054800     END-IF.
054900 3300-EXIT.
055000     EXIT.
055100 
055200************************************************************************
055300* 3900-WRITE-EVALUATION-ROW - sourced from the attempt table's own    *
055400* labeling columns, not the pass-1 WS- scratch fields, so it can run  *
055500* again here after the table has been re-ordered by the sort below   *
055600************************************************************************
055700 3900-WRITE-EVALUATION-ROW.
055800     MOVE TA-ATTEMPT-ID (ATT-IX)      TO ATTEMPT_ID OF EVALUATION_REC.
055900     MOVE TA-GATE-ID (ATT-IX)         TO GATE_ID OF EVALUATION_REC.
056000     MOVE TA-LABEL (ATT-IX)           TO LABEL OF EVALUATION_REC.
056100     MOVE TA-SUCCESS-OBSERVED (ATT-IX) TO SUCCESS_OBSERVED OF
056200                                       EVALUATION_REC.
056300     MOVE TA-OUTCOMES-COUNT (ATT-IX)  TO OUTCOMES_COUNT OF EVALUATION_REC.
056400     MOVE TA-FAILURE-REASON (ATT-IX)  TO FAILURE_REASON OF EVALUATION_REC.
056500     MOVE TA-TIMESTAMP (ATT-IX)       TO ATTEMPTED_AT OF EVALUATION_REC.
056600     WRITE EVALUATION_REC.
056700 3900-EXIT.
056800     EXIT.
056900
057000************************************************************************
057100* 3950-SORT-ATTEMPT-TAB / 3960-SHIFT-ATTEMPT-ROW - straight insertion   *
057200* sort on (GATE-ID, TIMESTAMP, ATTEMPT-ID), same idiom used over in    *
057300* the reporter program                                                 *
057400************************************************************************
057500 3950-SORT-ATTEMPT-TAB.
057600     IF WS-ATTEMPT-COUNT < 2
057700         GO TO 3950-EXIT
057800     END-IF.
057900     PERFORM 3950-SORT-ATTEMPT-TAB-L1 VARYING WS-SORT-I FROM 2 BY 1
058000             UNTIL WS-SORT-I > WS-ATTEMPT-COUNT.
058100 3950-EXIT.
058200     EXIT.
058300
058400 3950-SORT-ATTEMPT-TAB-L1.
058500     SET ATT-IX TO WS-SORT-I
058600     MOVE WS-ATTEMPT-ROW (WS-SORT-I) TO WS-SORT-HOLD-ROW
058700     MOVE WS-SORT-I TO WS-SORT-J
058800     PERFORM 3960-SHIFT-ATTEMPT-ROW
058900             UNTIL WS-SORT-J = 1.
059000
059100 3960-SHIFT-ATTEMPT-ROW.
059200     COMPUTE WS-SORT-J = WS-SORT-J - 1.
059300     IF WS-SORT-J = 0
059400         GO TO 3960-EXIT
059500     END-IF.
059600     SET ATT-IX TO WS-SORT-J.
059700     IF TA-GATE-ID (WS-SORT-J) > TA-GATE-ID (WS-SORT-I)
059800        OR (TA-GATE-ID (WS-SORT-J) = TA-GATE-ID (WS-SORT-I)
059900            AND TA-TIMESTAMP (WS-SORT-J) > TA-TIMESTAMP (WS-SORT-I))
060000        OR (TA-GATE-ID (WS-SORT-J) = TA-GATE-ID (WS-SORT-I)
060100            AND TA-TIMESTAMP (WS-SORT-J) = TA-TIMESTAMP (WS-SORT-I)
060200            AND TA-ATTEMPT-ID (WS-SORT-J) > TA-ATTEMPT-ID (WS-SORT-I))
060300         MOVE WS-ATTEMPT-ROW (WS-SORT-J) TO WS-ATTEMPT-ROW (WS-SORT-J+1)
060400         ADD 1 TO WS-SORT-J
060500     ELSE
060600         MOVE WS-SORT-HOLD-ROW TO WS-ATTEMPT-ROW (WS-SORT-J + 1)
060700         MOVE 1 TO WS-SORT-J
060800     END-IF.
060900 3960-EXIT.
061000     EXIT.
061100
061200************************************************************************
061300* 3980-WRITE-SORTED-EVALUATIONS - one EVALUATION-FILE row per sorted   *
061400* attempt table entry                                                  *
061500************************************************************************
061600 3980-WRITE-SORTED-EVALUATIONS.
061700     PERFORM 3900-WRITE-EVALUATION-ROW.
061800
061900/
062000************************************************************************
062100* 5000-CALIBRATE-GATES - PASS 2 - walks the attempt table a second     *
062200* time, now fully labeled, folding every row into a per-gate rollup   *
062300* row (5100-ACCUMULATE-GATE-GROUP); once a gate's rows are exhausted   *
062400* 5200-COMPUTE-RATES and 5300-EMIT-PROPOSALS turn the rollup counts    *
062500* into the rates and recommendations the audit committee reviews.     *
062600* A gate with fewer than MIN-SAMPLES attempts this run is skipped     *
062700* entirely - REQ 96-058 treats a thin sample as not worth a           *
062800* recommendation rather than risk a threshold change off noise.       *
062900************************************************************************
063000 5000-CALIBRATE-GATES.
063100     MOVE ZERO TO WS-PROPOSAL-COUNT.
063200     MOVE ZERO TO WS-ROLLUP-COUNT.
063300     PERFORM 5000-CALIBRATE-GATES-L9 VARYING ATT-IX FROM 1 BY 1 UNTIL
063400             ATT-IX > WS-ATTEMPT-COUNT.
063500     PERFORM 5000-CALIBRATE-GATES-C10.
063600     PERFORM 5400-SORT-PROPOSAL-TAB.
063700     PERFORM 5450-WRITE-SORTED-PROPOSALS VARYING PROP-IX FROM 1 BY 1
063800             UNTIL PROP-IX > WS-PROPOSAL-COUNT.
063900
064000 5000-CALIBRATE-GATES-L9.
064100     PERFORM 5100-ACCUMULATE-GATE-GROUP.
064200
064300 5000-CALIBRATE-GATES-C10.
064400     PERFORM 5000-CALIBRATE-GATES-C10-L11 VARYING ROL-IX FROM 1 BY 1
064500             UNTIL ROL-IX > WS-ROLLUP-COUNT.
064600
064700 5000-CALIBRATE-GATES-C10-L11.
064800     IF RU-SAMPLE-COUNT (ROL-IX) >= WS-MIN-SAMPLES
064900         PERFORM 5200-COMPUTE-RATES
065000         PERFORM 5300-EMIT-PROPOSALS
065100         ADD 1 TO WS-GATES-CALIBRATED
065200     END-IF.
065300 5000-EXIT.
065400     EXIT.
065500 
065600************************************************************************
065700* 5100-ACCUMULATE-GATE-GROUP - folds one already-labeled attempt into   *
065800* its gate's rollup row, creating the row on first sight of a GATE-ID   *
065900************************************************************************
066000 5100-ACCUMULATE-GATE-GROUP.
066100     MOVE "N" TO WS-ROLLUP-FOUND-FLAG.
066200     PERFORM 5100-ACCUMULATE-GATE-GROUP-L12 VARYING ROL-IX FROM 1 BY 1
066300             UNTIL ROL-IX > WS-ROLLUP-COUNT
066400                OR ROLLUP-ROW-FOUND.
066500     IF ROLLUP-ROW-FOUND
066600         SET ROL-IX TO WS-FOUND-ROL-IX
066700     ELSE
066800         ADD 1 TO WS-ROLLUP-COUNT
066900         SET ROL-IX TO WS-ROLLUP-COUNT
067000         MOVE TA-GATE-ID (ATT-IX) TO RU-GATE-ID (ROL-IX)
067100     END-IF.
067200     PERFORM 5150-UPDATE-ROLLUP-ROW.
067300 5100-EXIT.
067400     EXIT.
067500
067600 5100-ACCUMULATE-GATE-GROUP-L12.
067700     IF RU-GATE-ID (ROL-IX) = TA-GATE-ID (ATT-IX)
067800         MOVE "Y" TO WS-ROLLUP-FOUND-FLAG
067900         SET WS-FOUND-ROL-IX TO ROL-IX
068000     END-IF.
068100
068200 5150-UPDATE-ROLLUP-ROW.
068300     ADD 1 TO RU-SAMPLE-COUNT (ROL-IX).
068400     PERFORM 3100-COUNT-OUTCOMES-IN-WINDOW.
068500     PERFORM 3200-DERIVE-LABEL.
068600     IF TA-PASSED (ATT-IX) = "Y"
068700         ADD 1 TO RU-PASSED-COUNT (ROL-IX)
068800         IF WS-LABEL = "MOVED_TOO_EARLY"
068900             ADD 1 TO RU-FALSE-POS-COUNT (ROL-IX)
069000         END-IF
069100     ELSE
069200         ADD 1 TO RU-BLOCKED-COUNT (ROL-IX)
069300         IF WS-LABEL = "FALSE_NEGATIVE"
069400             ADD 1 TO RU-FALSE-NEG-COUNT (ROL-IX)
069500         END-IF
069600     END-IF.
069700 5150-EXIT.
069800     EXIT.
069900
070000************************************************************************
070100* 5200-COMPUTE-RATES - REQ 91-004; both rates are over the gate's       *
070200* full sample count, not just the passed or blocked subtotal           *
070300* - rounded half-up to 4 decimals, zoned DISPLAY arithmetic throughout *
070400*---------------------------------------------------------------------*
070500* MOVED-TOO-EARLY and FALSE-NEGATIVE are computed independently        *
070600* rather than as complements of one another - a gate can run high      *
070700* on one and low on the other, and 5300-EMIT-PROPOSALS reacts to       *
070800* each rate on its own terms.                                         *
070900************************************************************************
071000 5200-COMPUTE-RATES.
071100     IF RU-SAMPLE-COUNT (ROL-IX) > ZERO
071200         COMPUTE RU-FP-RATE (ROL-IX) ROUNDED =
071300                 RU-FALSE-POS-COUNT (ROL-IX) / RU-SAMPLE-COUNT (ROL-IX)
071400     ELSE
071500         MOVE ZERO TO RU-FP-RATE (ROL-IX)
071600     END-IF.
071700     IF RU-SAMPLE-COUNT (ROL-IX) > ZERO
071800         COMPUTE RU-FN-RATE (ROL-IX) ROUNDED =
071900                 RU-FALSE-NEG-COUNT (ROL-IX) / RU-SAMPLE-COUNT (ROL-IX)
072000     ELSE
072100         MOVE ZERO TO RU-FN-RATE (ROL-IX)
072200     END-IF.
072300 5200-EXIT.
072400     EXIT.
072500 
072600************************************************************************
072700* 5300-EMIT-PROPOSALS - REQ 89-019; a high MOVED-TOO-EARLY rate draws   *
072800* two proposals (tighten the threshold AND lengthen the cooldown),     *
072900* a high FALSE-NEGATIVE rate draws one (loosen the threshold)          *
073000*---------------------------------------------------------------------*
073100* These are proposals, not changes - nothing this paragraph writes    *
073200* ever touches GATE-CONFIG directly.  The audit committee reviews     *
073300* PROPOSAL-FILE and a separate manual process updates the gate        *
073400* table if a recommendation is accepted, which keeps a bad outcome-   *
073500* labeling run from ever auto-tightening or auto-loosening a live     *
073600* gate on its own.                                                    *
073700************************************************************************
073800 5300-EMIT-PROPOSALS.
073900     IF RU-FP-RATE (ROL-IX) >= WS-FP-TOLERANCE
074000         MOVE "THRESHOLD_ADJUSTMENT"
074100                               TO RECOMMENDATION_TYPE OF PROPOSAL_REC
074200         MOVE "INCREASE" TO DIRECTION OF PROPOSAL_REC
074300         MOVE "high moved_too_early rate" TO RATIONALE OF PROPOSAL_REC
074400         MOVE RU-FP-RATE (ROL-IX) TO CONFIDENCE OF PROPOSAL_REC
074500         PERFORM 5350-WRITE-ONE-PROPOSAL
074600         MOVE "COOLDOWN_ADJUSTMENT"
074700                               TO RECOMMENDATION_TYPE OF PROPOSAL_REC
074800         MOVE "INCREASE" TO DIRECTION OF PROPOSAL_REC
074900         MOVE "repeated early transitions in window"
075000                               TO RATIONALE OF PROPOSAL_REC
075100         MOVE RU-FP-RATE (ROL-IX) TO CONFIDENCE OF PROPOSAL_REC
075200         PERFORM 5350-WRITE-ONE-PROPOSAL
075300     END-IF.
075400     IF RU-FN-RATE (ROL-IX) >= WS-FN-TOLERANCE
075500         MOVE "THRESHOLD_ADJUSTMENT"
075600                               TO RECOMMENDATION_TYPE OF PROPOSAL_REC
075700         MOVE "DECREASE" TO DIRECTION OF PROPOSAL_REC
075800         MOVE "high false_negative rate" TO RATIONALE OF PROPOSAL_REC
075900         MOVE RU-FN-RATE (ROL-IX) TO CONFIDENCE OF PROPOSAL_REC
076000         PERFORM 5350-WRITE-ONE-PROPOSAL
076100     END-IF.
076200 5300-EXIT.
076300     EXIT.
076400
076500 5350-WRITE-ONE-PROPOSAL.
076600     MOVE RU-GATE-ID (ROL-IX)    TO GATE_ID OF PROPOSAL_REC.
076700     MOVE "N" TO AUTO_APPLY OF PROPOSAL_REC.
076800     ADD 1 TO WS-PROPOSAL-COUNT.
076900     SET PROP-IX TO WS-PROPOSAL-COUNT.
077000     MOVE GATE_ID OF PROPOSAL_REC TO PR-GATE-ID (PROP-IX).
077100     MOVE RECOMMENDATION_TYPE OF PROPOSAL_REC
077200                                TO PR-RECOMMENDATION-TYPE (PROP-IX).
077300     MOVE DIRECTION OF PROPOSAL_REC     TO PR-DIRECTION (PROP-IX).
077400     MOVE RATIONALE OF PROPOSAL_REC     TO PR-RATIONALE (PROP-IX).
077500     MOVE CONFIDENCE OF PROPOSAL_REC    TO PR-CONFIDENCE (PROP-IX).
077600     MOVE AUTO_APPLY OF PROPOSAL_REC    TO PR-AUTO-APPLY (PROP-IX).
077700     ADD 1 TO WS-PROPOSALS-WRITTEN.
077800
077900************************************************************************
078000* 5400-SORT-PROPOSAL-TAB / 5410-SHIFT-PROPOSAL-ROW - straight insertion *
078100* sort on (GATE-ID, RECOMMENDATION-TYPE, DIRECTION, RATIONALE), same   *
078200* idiom as the attempt-table sort above, REQ 96-063                   *
078300************************************************************************
078400 5400-SORT-PROPOSAL-TAB.
078500     IF WS-PROPOSAL-COUNT < 2
078600         GO TO 5400-EXIT
078700     END-IF.
078800     PERFORM 5400-SORT-PROPOSAL-TAB-L1 VARYING WS-PROP-SORT-I FROM 2 BY 1
078900             UNTIL WS-PROP-SORT-I > WS-PROPOSAL-COUNT.
079000 5400-EXIT.
079100     EXIT.
079200
079300 5400-SORT-PROPOSAL-TAB-L1.
079400     SET PROP-IX TO WS-PROP-SORT-I
079500     MOVE WS-PROPOSAL-ROW (WS-PROP-SORT-I) TO WS-PROP-SORT-HOLD-ROW
079600     MOVE WS-PROP-SORT-I TO WS-PROP-SORT-J
079700     PERFORM 5410-SHIFT-PROPOSAL-ROW
079800             UNTIL WS-PROP-SORT-J = 1.
079900
080000 5410-SHIFT-PROPOSAL-ROW.
080100     COMPUTE WS-PROP-SORT-J = WS-PROP-SORT-J - 1.
080200     IF WS-PROP-SORT-J = 0
080300         GO TO 5410-EXIT
080400     END-IF.
080500     SET PROP-IX TO WS-PROP-SORT-J.
080600     IF PR-GATE-ID (WS-PROP-SORT-J) > PR-GATE-ID (WS-PROP-SORT-I)
080700        OR (PR-GATE-ID (WS-PROP-SORT-J) = PR-GATE-ID (WS-PROP-SORT-I)
080800            AND PR-RECOMMENDATION-TYPE (WS-PROP-SORT-J)
080900                > PR-RECOMMENDATION-TYPE (WS-PROP-SORT-I))
081000        OR (PR-GATE-ID (WS-PROP-SORT-J) = PR-GATE-ID (WS-PROP-SORT-I)
081100            AND PR-RECOMMENDATION-TYPE (WS-PROP-SORT-J)
081200                = PR-RECOMMENDATION-TYPE (WS-PROP-SORT-I)
081300            AND PR-DIRECTION (WS-PROP-SORT-J)
081400                > PR-DIRECTION (WS-PROP-SORT-I))
081500        OR (PR-GATE-ID (WS-PROP-SORT-J) = PR-GATE-ID (WS-PROP-SORT-I)
081600            AND PR-RECOMMENDATION-TYPE (WS-PROP-SORT-J)
081700                = PR-RECOMMENDATION-TYPE (WS-PROP-SORT-I)
081800            AND PR-DIRECTION (WS-PROP-SORT-J)
081900                = PR-DIRECTION (WS-PROP-SORT-I)
082000            AND PR-RATIONALE (WS-PROP-SORT-J)
082100                > PR-RATIONALE (WS-PROP-SORT-I))
082200         MOVE WS-PROPOSAL-ROW (WS-PROP-SORT-J)
082300                               TO WS-PROPOSAL-ROW (WS-PROP-SORT-J + 1)
082400         ADD 1 TO WS-PROP-SORT-J
082500     ELSE
082600         MOVE WS-PROP-SORT-HOLD-ROW TO
082700                     WS-PROPOSAL-ROW (WS-PROP-SORT-J + 1)
082800         MOVE 1 TO WS-PROP-SORT-J
082900     END-IF.
083000 5410-EXIT.
083100     EXIT.
083200
083300************************************************************************
083400* 5450-WRITE-SORTED-PROPOSALS - one PROPOSAL-FILE row per sorted       *
083500* proposal table entry                                                 *
083600************************************************************************
083700 5450-WRITE-SORTED-PROPOSALS.
083800     MOVE PR-GATE-ID (PROP-IX)   TO GATE_ID OF PROPOSAL_REC.
083900     MOVE PR-RECOMMENDATION-TYPE (PROP-IX)
084000                                 TO RECOMMENDATION_TYPE OF PROPOSAL_REC.
084100     MOVE PR-DIRECTION (PROP-IX) TO DIRECTION OF PROPOSAL_REC.
084200     MOVE PR-RATIONALE (PROP-IX) TO RATIONALE OF PROPOSAL_REC.
084300     MOVE PR-CONFIDENCE (PROP-IX) TO CONFIDENCE OF PROPOSAL_REC.
084400     MOVE PR-AUTO-APPLY (PROP-IX) TO AUTO_APPLY OF PROPOSAL_REC.
084500     WRITE PROPOSAL_REC.
084600/
084700************************************************************************
084800* 8000-FINALIZE-RUN - closes every file this run touched, optional      *
084900* TAXONOMY-FILE included, and prints the completion banner operations  *
085000* checks against the attempt/evaluation/proposal row counts.           *
085100************************************************************************
085200 8000-FINALIZE-RUN.
085300     CLOSE ATTEMPT-FILE.
085400     CLOSE EVALUATION-FILE.
085500     CLOSE PROPOSAL-FILE.
085600     DISPLAY "GATE004 - " WS-ATTEMPTS-LABELED " ATTEMPTS LABELED, "
085700             WS-GATES-CALIBRATED " GATES CALIBRATED, "
085800             WS-PROPOSALS-WRITTEN " PROPOSALS WRITTEN".
085900 8000-EXIT.
086000     EXIT.
086100 
086200/
086300************************************************************************
086400* 9900-EXIT - single STOP RUN door; every abort path in 1000/2000/2500 *
086500* routes here by GO TO without running either pass, so a config or     *
086600* file-open problem never produces a half-labeled EVALUATION-FILE.    *
086700************************************************************************
086800 9900-EXIT.
086900     STOP RUN.
