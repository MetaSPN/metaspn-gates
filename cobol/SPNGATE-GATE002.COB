000100 IDENTIFICATION DIVISION.
000200*
000300************************************************************************
000400*                                                                       *
000500*   PROGRAM ID   : GATE002                                              *
000600*   PROGRAM NAME : Gate evaluator and decision applier (main batch)     *
000700*   SUMMARY      : Loads and validates the gate-configuration file,     *
000800*                  sorts it into GATE-IX order by (TRACK, FROM-STATE,   *
000900*                  GATE-ID), then walks the entity master joined to     *
001000*                  the feature file one entity at a time.  Every gate   *
001100*                  whose FROM-STATE and TRACK match the entity is       *
001200*                  evaluated through the cooldown / hard-requirement /  *
001300*                  soft-threshold / override chain.  Gates that pass    *
001400*                  advance the entity, start a cooldown and queue the   *
001500*                  gate's follow-up tasks.  Every attempt, whether it   *
001600*                  passed or was blocked, is written to the attempt     *
001700*                  audit file for GATE003 and GATE004 downstream.       *
001800*                                                                       *
001900*   FILES   USED : GATE-CONFIG           (Input)                        *
002000*                  ENTITY-MASTER-IN      (Input)                        *
002100*                  FEATURE-FILE          (Input)                        *
002200*                  ENTITY-MASTER-OUT     (Output)                       *
002300*                  ATTEMPT-FILE          (Output)                       *
002400*                  TRANSITION-FILE       (Output)                       *
002500*                  EMISSION-FILE         (Output)                       *
002600*                                                                       *
002700************************************************************************
002800*
002900/
003000 PROGRAM-ID. GATE002.
003100 AUTHOR. J BONNECHAPPE.
003200 INSTALLATION. METASPN DATA CENTER.
003300 DATE-WRITTEN. 03/11/91.
003400 DATE-COMPILED.
003500 SECURITY.  UNCLASSIFIED - RESTRICTED TO BATCH PRODUCTION LIBRARY.
003600*
003700************************************************************************
003800*    C H A N G E   L O G                                                *
003900*-----------------------------------------------------------------------
004000* MODIFIED     DATE       BY    DESCRIPTION OF CHANGE
004100*-----------------------------------------------------------------------
004200* CREATED      03/11/91   JMB   Initial write-up of config load,  GATE002
004300*                               gate evaluation and decision application
004400*                               for the MetaSPN promotion-gate run.
004500* REQ 88-014   03/19/98   JMB   Added SOFT-THRESH precedence      GATE002 
004600*                               ahead of hard requirement failures per the
004700*                               evaluator design review.
004800* REQ 88-031   04/02/98   PKD   Cooldown check moved ahead of     GATE002 
004900*                               hard requirement check - a gate on
005000*                               cooldown no longer burns a hard-req check.
005100* REQ 88-040   05/14/98   PKD   Added override table walk so a    GATE002 
005200*                               prior manual override can short-circuit a
005300*                               blocked decision.
005400* REQ 88-058   07/02/98   JMB   Task emission split out of the    GATE002 
005500*                               transition write so a passing gate with no
005600*                               TASK-ID rows still advances the entity.
005700*                               
005800* Y2K REVIEW   11/23/98   JMB   Reviewed all TIMESTAMP and date   GATE002 
005900*                               work areas in this program and the copy
006000*                               members it uses. All carry 4-digit years
006100*                               already (PIC 9(14) CCYYMMDD- HHMMSS). No
006200*                               change required.
006300* REQ 89-006   02/08/99   PKD   GATE-ID uniqueness check added to GATE002 
006400*                               the config load - a duplicate GATE-ID now
006500*                               aborts the run instead of silently
006600*                               shadowing the earlier entry.
006700* REQ 91-112   09/27/00   RTM   Control totals paragraph reworked GATE002 
006800*                               to drive off the totals/labels table so a
006900*                               new counter does not need its own DISPLAY
007000*                               statement.
007100* REQ 96-004   03/14/01   RTM   Cooldown gate fixed to key off    GATE002 
007200*                               COOLDOWN-SECONDS being zero instead of
007300*                               the old COOLDOWN-ON flag, and the cooldown
007400*                               is now stamped on every attempt that was
007500*                               actually evaluated, not just a pass.
007600*                               
007700* REQ 96-009   04/02/01   RTM   DECISION-REASON literals fixed    GATE002 
007800*                               to the lower-case form GATE003/GATE004
007900*                               expect, and a new 3700-RESOLVE-FAILED-
008000*                               REASON paragraph added so a failed hard
008100*                               requirement draws its reason from the
008200*                               gate's own taxonomy table, not a literal.
008300*                               
008400* REQ 96-015   04/29/01   PKD   Override walk no longer flips a   GATE002 
008500*                               PASSED decision to BLOCKED - it only
008600*                               supplies the override row's own REASON
008700*                               text when the gate was already blocked
008800*                               by the chain above.
008900*                               
009000* REQ 96-021   05/20/01   JMB   Hard req walk now stops at first  GATE002 
009100*                               the first failed REQ-ID per the design
009200*                               doc, instead of scanning the whole table.
009300*                               MIN-SOFT-PASSED = 99 ('not set') is now
009400*                               excluded from the config range edit and
009500*                               honored at run time as 'require all soft
009600*                               thresholds', not a literal count.
009700*-----------------------------------------------------------------------
009800*
009900************************************************************************
010000/
010100 ENVIRONMENT DIVISION.
010200 CONFIGURATION SECTION.
010300     SOURCE-COMPUTER. METASPN-PROC.
010400     OBJECT-COMPUTER. METASPN-PROC.
010500     SPECIAL-NAMES.
010600         C01 IS TOP-OF-FORM
010700         CLASS GATE-VALUE-CLASS IS 'N' THRU 'S'
010800         UPSI-0 ON STATUS IS GATE002-DEBUG-ON
010900         UPSI-0 OFF STATUS IS GATE002-DEBUG-OFF.
011000/
011100 INPUT-OUTPUT SECTION.
011200 FILE-CONTROL.
011300     SELECT GATE-CONFIG      ASSIGN TO "GATECFG"
011400         ORGANIZATION IS SEQUENTIAL
011500         FILE STATUS IS WS-GATE-CONFIG-STATUS.
011600     SELECT ENTITY-MASTER-IN ASSIGN TO "ENTMSTIN"
011700         ORGANIZATION IS SEQUENTIAL
011800         FILE STATUS IS WS-ENTITY-IN-STATUS.
011900     SELECT FEATURE-FILE     ASSIGN TO "FEATFILE"
012000         ORGANIZATION IS SEQUENTIAL
012100         FILE STATUS IS WS-FEATURE-STATUS.
012200     SELECT ENTITY-MASTER-OUT ASSIGN TO "ENTMSTOT"
012300         ORGANIZATION IS SEQUENTIAL
012400         FILE STATUS IS WS-ENTITY-OUT-STATUS.
012500     SELECT ATTEMPT-FILE     ASSIGN TO "ATTEMPT"
012600         ORGANIZATION IS SEQUENTIAL
012700         FILE STATUS IS WS-ATTEMPT-STATUS.
012800     SELECT TRANSITION-FILE  ASSIGN TO "TRANSFIL"
012900         ORGANIZATION IS SEQUENTIAL
013000         FILE STATUS IS WS-TRANSITION-STATUS.
013100     SELECT EMISSION-FILE    ASSIGN TO "EMISSION"
013200         ORGANIZATION IS SEQUENTIAL
013300         FILE STATUS IS WS-EMISSION-STATUS.
013400/
013500 DATA DIVISION.
013600 FILE SECTION.
013700*---------------------------------------------------------------------*
013800* Three inputs, four outputs.  GATE-CONFIG and FEATURE-FILE are read *
013900* once and twice respectively across the whole run (GATE-CONFIG      *
014000* loaded wholesale at 1000-INITIALIZE-RUN, FEATURE-FILE matched by   *
014100* cursor against ENTITY-MASTER-IN at 2100-FETCH-FEATURE-ROW);        *
014200* everything else is a straight sequential pass.  Of the four        *
014300* outputs only ENTITY-MASTER-OUT gets a row for every entity read -  *
014400* the other three get a row only when something actually happened   *
014500* (a gate was evaluated, a decision passed, a task was queued).      *
014600*---------------------------------------------------------------------*
014700* GATE-CONFIG - one rule-set entry per gate, read once at start of run
014800 FD  GATE-CONFIG
014900     LABEL RECORDS ARE STANDARD
015000     RECORDING MODE IS F.
015100     COPY SPNGATE-GATECFGR.
015200* ENTITY-MASTER-IN - carried-forward state for every entity in the run
015300 FD  ENTITY-MASTER-IN
015400     LABEL RECORDS ARE STANDARD
015500     RECORDING MODE IS F.
015600     COPY SPNGATE-GATEMSTR.
015700* FEATURE-FILE - per-entity feature slots, matched to the master by
015800* ENTITY_ID and assumed sorted the same as ENTITY-MASTER-IN
015900 FD  FEATURE-FILE
016000     LABEL RECORDS ARE STANDARD
016100     RECORDING MODE IS F.
016200     COPY SPNGATE-GATEFEAT.
016300* ENTITY-MASTER-OUT - rewritten master reflecting decisions this run
016400* REPLACING keeps the INPUT and OUTPUT record data-names distinct,
016500* this shop's usual habit for getting OLD-/current record views
016600 FD  ENTITY-MASTER-OUT
016700     LABEL RECORDS ARE STANDARD
016800     RECORDING MODE IS F.
016900     COPY SPNGATE-GATEMSTR REPLACING ENTITY_STATE_REC
017000                                 BY   ENTITY_STATE_OUT_REC.
017100* ATTEMPT-FILE - one row per gate evaluated, passed or blocked
017200 FD  ATTEMPT-FILE
017300     LABEL RECORDS ARE STANDARD
017400     RECORDING MODE IS F.
017500     COPY SPNGATE-GATEATMP.
017600* TRANSITION-FILE - one row per decision that actually passed
017700 FD  TRANSITION-FILE
017800     LABEL RECORDS ARE STANDARD
017900     RECORDING MODE IS F.
018000     COPY SPNGATE-GATETRAN.
018100* EMISSION-FILE - one row per TASK-ID queued by a passing gate
018200 FD  EMISSION-FILE
018300     LABEL RECORDS ARE STANDARD
018400     RECORDING MODE IS F.
018500     COPY SPNGATE-GATETASK.
018600/
018700 WORKING-STORAGE SECTION.
018800*-----------------------------------------------------------------------
018900* FILE STATUS WORK AREA                                                 
019000*-----------------------------------------------------------------------
019100 01  WS-GATE-CONFIG-STATUS                   PIC XX.
019200     88  GATE-CONFIG-OK                       VALUE "00".
019300     88  GATE-CONFIG-EOF                      VALUE "10".
019400 01  WS-ENTITY-IN-STATUS                      PIC XX.
019500     88  ENTITY-IN-OK                          VALUE "00".
019600     88  ENTITY-IN-EOF                         VALUE "10".
019700 01  WS-FEATURE-STATUS                        PIC XX.
019800     88  FEATURE-OK                            VALUE "00".
019900     88  FEATURE-EOF                           VALUE "10".
020000 01  WS-ENTITY-OUT-STATUS                     PIC XX.
020100     88  ENTITY-OUT-OK                         VALUE "00".
020200 01  WS-ATTEMPT-STATUS                        PIC XX.
020300     88  ATTEMPT-OK                            VALUE "00".
020400 01  WS-TRANSITION-STATUS                     PIC XX.
020500     88  TRANSITION-OK                         VALUE "00".
020600 01  WS-EMISSION-STATUS                       PIC XX.
020700     88  EMISSION-OK                           VALUE "00".
020800
020900*-----------------------------------------------------------------------
021000* RUN PARAMETERS - ACCEPTed FROM ENVIRONMENT rather than a PARM file,   
021100* the shop's habit for a one or two value batch parameter set           
021200*-----------------------------------------------------------------------
021300 01  WS-NOW-ALPHA                             PIC X(14).
021400 01  WS-NOW-NUMERIC REDEFINES WS-NOW-ALPHA     PIC 9(14).
021500 01  WS-CAUSED-BY                             PIC X(20).
021600
021700*-----------------------------------------------------------------------
021800* IN-MEMORY GATE TABLE - loaded once at startup and held for the whole
021900* run so every entity can be matched against it without re-reading the
022000* GATE-CONFIG file; OCCURS .. DEPENDING ON / INDEXED BY as usual
022100*-----------------------------------------------------------------------
022200 01  WS-GATE-MAX                              PIC 9(3)  COMP VALUE 300.
022300 01  WS-GATE-COUNT                            PIC 9(3)  COMP VALUE ZERO.
022400 01  WS-GATE-TABLE.
022500     03  WS-GATE-ENTRY OCCURS 1 TO 300 TIMES
022600                 DEPENDING ON WS-GATE-COUNT
022700                 INDEXED BY GATE-IX.
022800         05  T-CONFIG-VERSION                 PIC X(16).
022900         05  T-GATE-ID                        PIC X(30).
023000         05  T-GATE-VERSION                   PIC X(8).
023100         05  T-TRACK                          PIC X(10).
023200         05  T-FROM-STATE                     PIC X(12).
023300         05  T-TO-STATE                       PIC X(12).
023400         05  T-HARD-REQ-COUNT                 PIC 9(2)  COMP.
023500         05  T-HARD-REQ OCCURS 5 TIMES INDEXED BY REQ-IX.
023600             07  T-REQ-ID                     PIC X(30).
023700             07  T-FIELD-KEY                  PIC X(40).
023800             07  T-OP                         PIC X(10).
023900             07  T-VALUE-TYPE                 PIC X(1).
024000             07  T-VALUE-NUM                  PIC S9(9)V9(4).
024100             07  T-VALUE-STR                  PIC X(20).
024200             07  T-SOURCE                     PIC X(8).
024300             07  FILLER                       PIC X(9).
024400         05  T-SOFT-THRESH-COUNT              PIC 9(2)  COMP.
024500         05  T-SOFT-THRESH OCCURS 5 TIMES INDEXED BY STH-IX.
024600             07  T-S-REQ-ID                   PIC X(30).
024700             07  T-S-FIELD-KEY                PIC X(40).
024800             07  T-S-OP                       PIC X(10).
024900             07  T-S-VALUE-TYPE               PIC X(1).
025000             07  T-S-VALUE-NUM                PIC S9(9)V9(4).
025100             07  T-S-VALUE-STR                PIC X(20).
025200             07  T-S-SOURCE                   PIC X(8).
025300             07  FILLER                       PIC X(9).
025400         05  T-MIN-SOFT-PASSED                PIC 9(2)  COMP.
025500         05  T-COOLDOWN-SECONDS               PIC 9(7)  COMP.
025600         05  T-COOLDOWN-ON                    PIC X(7).
025700         05  T-TASK-COUNT                     PIC 9(2)  COMP.
025800         05  T-TASK-ID OCCURS 3 TIMES          PIC X(30).
025900         05  T-TAXONOMY-COUNT                 PIC 9(2)  COMP.
026000         05  T-TAXONOMY OCCURS 5 TIMES INDEXED BY TAX-IX.
026100             07  T-TAX-REQ-ID                 PIC X(30).
026200             07  T-TAX-REASON                 PIC X(30).
026300         05  FILLER                           PIC X(10).
026400
026500*-----------------------------------------------------------------------
026600* CONFIG LOAD / VALIDATE WORK AREAS                                     
026700*-----------------------------------------------------------------------
026800 01  WS-CONFIG-SUB                            PIC 9(3)  COMP.
026900 01  WS-DUP-SUB                                PIC 9(3)  COMP.
027000 01  WS-RI                                    PIC 9(2)  COMP.
027100 01  WS-SI                                    PIC 9(2)  COMP.
027200 01  WS-TI                                    PIC 9(2)  COMP.
027300 01  WS-XI                                    PIC 9(2)  COMP.
027400 01  WS-DUPLICATE-FOUND-FLAG                  PIC X     VALUE "N".
027500     88  DUPLICATE-GATE-ID-FOUND               VALUE "Y".
027600 01  WS-CONFIG-ERROR-TEXT                      PIC X(60).
027700
027800*-----------------------------------------------------------------------
027900* SORT WORK AREAS - straight insertion sort, no SORT verb needed for    
028000* a table this small                                                    
028100*-----------------------------------------------------------------------
028200 01  WS-SORT-I                                PIC 9(3)  COMP.
028300 01  WS-SORT-J                                PIC 9(3)  COMP.
028400 01  WS-SORT-HOLD-ENTRY                        PIC X(1750).
028500 01  WS-SORT-KEY-I                             PIC X(52).
028600 01  WS-SORT-KEY-J                             PIC X(52).
028700
028800*-----------------------------------------------------------------------
028900* MATCH-MERGE / EVALUATION WORK AREAS                                   
029000*-----------------------------------------------------------------------
029100 01  WS-FEATURE-SUB                            PIC 9(2)  COMP.
029200 01  WS-MATCH-GATE-FOUND-FLAG                  PIC X     VALUE "N".
029300     88  SOME-GATE-MATCHED-ENTITY               VALUE "Y".
029400 01  WS-COOLDOWN-SUB                           PIC 9(2)  COMP.
029500 01  WS-COOLDOWN-ACTIVE-FLAG                   PIC X     VALUE "N".
029600     88  GATE-ON-COOLDOWN                       VALUE "Y".
029700 01  WS-OVERRIDE-SUB                            PIC 9(2)  COMP.
029800 01  WS-FOUND-OVERRIDE-SUB                      PIC 9(2)  COMP.
029900 01  WS-OVERRIDE-FOUND-FLAG                     PIC X     VALUE "N".
030000     88  GATE-HAS-OVERRIDE                       VALUE "Y".
030100 01  WS-TAXONOMY-SUB                            PIC 9(2)  COMP.
030200 01  WS-TAX-FOUND-FLAG                          PIC X     VALUE "N".
030300     88  TAX-REASON-FOUND                        VALUE "Y".
030400 01  WS-HARD-REQ-OK-FLAG                        PIC X     VALUE "Y".
030500     88  HARD-REQS-SATISFIED                     VALUE "Y".
030600 01  WS-SOFT-PASSED-COUNT                      PIC 9(2)  COMP.
030700 01  WS-SOFT-QUORUM                            PIC 9(2)  COMP.
030800 01  WS-REQ-RESULT-FLAG                         PIC X     VALUE "N".
030900     88  REQUIREMENT-SATISFIED                   VALUE "Y".
031000 01  WS-DECISION-PASSED-FLAG                    PIC X     VALUE "N".
031100     88  DECISION-PASSED                          VALUE "Y".
031200 01  WS-DECISION-REASON                         PIC X(30).
031300 01  WS-FAILED-REQ-ID                           PIC X(30).
031400
031500*-----------------------------------------------------------------------
031600* SOURCE=ENTITY LOOKUP WORK AREA - redefined because the only fields    
031700* the entity master exposes to a hard/soft requirement are STATE,       
031800* TRACK and ENTITY_ID, and a requirement may test any of them either    
031900* as a string compare or, once moved here, as a packed numeric compare  
032000*-----------------------------------------------------------------------
032100 01  WS-ENTITY-FIELD-VALUE.
032200     03  WS-EFV-ALPHA                         PIC X(13).
032300 01  WS-EFV-NUMERIC REDEFINES WS-ENTITY-FIELD-VALUE
032400                                               PIC S9(9)V9(4).
032500
032600*-----------------------------------------------------------------------
032700* ATTEMPT / TRANSITION / EMISSION BUILD AREAS                           
032800*-----------------------------------------------------------------------
032900 77  WS-ATTEMPT-SEQ                            PIC 9(6)  COMP VALUE ZERO.
033000 01  WS-ATTEMPT-ID                             PIC X(20).
033100 77  WS-TASK-SUB                                PIC 9(2)  COMP.
033200
033300*-----------------------------------------------------------------------
033400* CONTROL TOTALS - named counters redefined as a table so the end of   
033500* job paragraph can print them with one PERFORM instead of six         
033600* DISPLAY statements                                                    
033700*-----------------------------------------------------------------------
033800 01  WS-CONTROL-TOTALS.
033900     03  WS-ENTITIES-READ                     PIC 9(7)  COMP VALUE ZERO.
034000     03  WS-GATES-EVALUATED                   PIC 9(7)  COMP VALUE ZERO.
034100     03  WS-DECISIONS-PASSED                  PIC 9(7)  COMP VALUE ZERO.
034200     03  WS-DECISIONS-BLOCKED                  PIC 9(7)  COMP VALUE ZERO.
034300     03  WS-TRANSITIONS-WRITTEN                PIC 9(7)  COMP VALUE ZERO.
034400     03  WS-TASKS-EMITTED                      PIC 9(7)  COMP VALUE ZERO.
034500 01  WS-CONTROL-TOTALS-TAB REDEFINES WS-CONTROL-TOTALS.
034600     03  WS-CT-VALUE OCCURS 6 TIMES            PIC 9(7)  COMP.
034700 01  WS-CONTROL-LABELS.
034800     03  WS-CL-TEXT OCCURS 6 TIMES              PIC X(30)  VALUE
034900         "ENTITIES READ.................",
035000         "GATES EVALUATED...............",
035100         "DECISIONS PASSED..............",
035200         "DECISIONS BLOCKED.............",
035300         "TRANSITIONS WRITTEN...........",
035400         "TASKS EMITTED.................".
035500     03  FILLER                               PIC X(6)   VALUE SPACES.
035600 77  WS-TOTALS-SUB                              PIC 9  COMP.
035700
035800*-----------------------------------------------------------------------
035900* MISCELLANEOUS                                                         
036000*-----------------------------------------------------------------------
036100 01  WS-EOJ-MESSAGE                            PIC X(40)
036200                      VALUE "GATE002 - RUN COMPLETE".
036300/
036400 PROCEDURE DIVISION.
036500*
036600************************************************************************
036700* MAIN-PARA - overall job sequence, same GO TO 9900-EXIT single exit    *
036800* door the shop has always used for both the clean and the abort path  *
036900*---------------------------------------------------------------------*
037000* GATE002 is the middle step of the three-program batch: GATE003      *
037100* (reporting) and GATE004 (the outcome-labeling/calibration job)      *
037200* both run off files this program writes, so a run that aborts        *
037300* partway through - mid-entity, mid-gate - must leave no output      *
037400* file half-written; 1800-CONFIG-ERROR closes what is open before     *
037500* the GO TO, and a normal completion always runs every entity to      *
037600* EOF before 8000-FINALIZE-RUN closes the files for good.             *
037700************************************************************************
037800 MAIN-PARA.
037900     PERFORM 1000-INITIALIZE-RUN.
038000     PERFORM 2000-PROCESS-ENTITIES
038100             UNTIL ENTITY-IN-EOF.
038200     PERFORM 8000-FINALIZE-RUN.
038300     GO TO 9900-EXIT.
038400*
038500/
038600************************************************************************
038700* 1000 SERIES - GATE-CONFIG LOAD, VALIDATE AND SORT                     *
038800*-----------------------------------------------------------------------
038900* Everything the evaluator needs about a gate - its hard requirements, *
039000* soft thresholds, cooldown rule, task list and taxonomy overrides -   *
039100* is carried on one GATE-CONFIG row and unpacked here into the        *
039200* in-memory gate table (T-GATE-ID etc., see the OCCURS table below    *
039300* in WORKING-STORAGE).  Every field gets looked at before the row is  *
039400* accepted; a bad row aborts the whole run rather than silently       *
039500* running with half the gates missing, since a missing gate means     *
039600* every entity trying to pass through it gets waved through with no   *
039700* check at all - worse than the run simply not starting.              *
039800************************************************************************
039900************************************************************************
040000 1000-INITIALIZE-RUN.
040100     ACCEPT WS-NOW-ALPHA     FROM ENVIRONMENT "GATE002-NOW".
040200     ACCEPT WS-CAUSED-BY     FROM ENVIRONMENT "GATE002-CAUSED-BY".
040300     IF WS-CAUSED-BY = SPACES
040400         MOVE "GATE002-BATCH" TO WS-CAUSED-BY
040500     END-IF.
040600 
040700     OPEN INPUT  GATE-CONFIG.
040800     IF NOT GATE-CONFIG-OK
040900         MOVE "UNABLE TO OPEN GATE-CONFIG" TO WS-CONFIG-ERROR-TEXT
041000         PERFORM 1800-CONFIG-ERROR
041100     END-IF.
041200 
041300     PERFORM 1200-LOAD-GATE-CONFIG
041400             UNTIL GATE-CONFIG-EOF.
041500     CLOSE GATE-CONFIG.
041600 
041700     IF WS-GATE-COUNT = ZERO
041800         MOVE "GATE-CONFIG FILE HAS NO USABLE GATE ROWS"
041900                                         TO WS-CONFIG-ERROR-TEXT
042000         PERFORM 1800-CONFIG-ERROR
042100     END-IF.
042200 
042300     PERFORM 1900-SORT-GATE-TABLE.
042400 
042500     OPEN INPUT  ENTITY-MASTER-IN.
042600     OPEN INPUT  FEATURE-FILE.
042700     OPEN OUTPUT ENTITY-MASTER-OUT.
042800     OPEN OUTPUT ATTEMPT-FILE.
042900     OPEN OUTPUT TRANSITION-FILE.
043000     OPEN OUTPUT EMISSION-FILE.
043100 
043200     READ ENTITY-MASTER-IN
043300         AT END MOVE "10" TO WS-ENTITY-IN-STATUS
043400     END-READ.
043500     READ FEATURE-FILE
043600         AT END MOVE "10" TO WS-FEATURE-STATUS
043700     END-READ.
043800 1000-EXIT.
043900     EXIT.
044000 
044100************************************************************************
044200* 1200-LOAD-GATE-CONFIG - one GATE-CONFIG record in, one gate table     *
044300* entry out once it passes 1300-VALIDATE-GATE-RECORD                   *
044400*---------------------------------------------------------------------*
044500* GATE-CONFIG is read sequentially, not keyed, because the whole       *
044600* file is small enough to load entirely before the first entity       *
044700* record is touched - the evaluator never goes back to disk for a     *
044800* gate once 1000-INITIALIZE-RUN hands off to 2000-PROCESS-ENTITIES.    *
044900************************************************************************
045000 1200-LOAD-GATE-CONFIG.
045100     READ GATE-CONFIG
045200         AT END MOVE "10" TO WS-GATE-CONFIG-STATUS
045300         NOT AT END PERFORM 1300-VALIDATE-GATE-RECORD
045400     END-READ.
045500 1200-EXIT.
045600     EXIT.
045700 
045800************************************************************************
045900* 1300-VALIDATE-GATE-RECORD - rejects a gate row whose keys, domains    *
046000* or requirement counts are not usable, per REQ 88-014 / REQ 89-006    *
046100*---------------------------------------------------------------------*
046200* A gate config bad enough to reach 1800-CONFIG-ERROR aborts the       *
046300* whole run rather than just skipping the one row.  Skipping would    *
046400* leave every entity that should have hit this gate sailing through   *
046500* unevaluated, which is a worse outcome than operations having to     *
046600* fix the bad row and resubmit the job.                               *
046700************************************************************************
046800 1300-VALIDATE-GATE-RECORD.
046900     IF GATE_ID OF GATE_CONFIG_REC = SPACES
047000         MOVE "GATE-CONFIG ROW HAS A BLANK GATE-ID"
047100                                         TO WS-CONFIG-ERROR-TEXT
047200         PERFORM 1800-CONFIG-ERROR
047300     END-IF.
047400 
047500     IF FROM_STATE OF GATE_CONFIG_REC = SPACES
047600             OR TO_STATE OF GATE_CONFIG_REC = SPACES
047700         MOVE "GATE-CONFIG ROW HAS A BLANK FROM/TO STATE"
047800                                         TO WS-CONFIG-ERROR-TEXT
047900         PERFORM 1800-CONFIG-ERROR
048000     END-IF.
048100 
048200     IF HARD_REQ_COUNT OF GATE_CONFIG_REC > 5
048300             OR SOFT_THRESH_COUNT OF GATE_CONFIG_REC > 5
048400         MOVE "GATE-CONFIG ROW EXCEEDS 5 HARD/SOFT ENTRIES"
048500                                         TO WS-CONFIG-ERROR-TEXT
048600         PERFORM 1800-CONFIG-ERROR
048700     END-IF.
048800 
048900     IF MIN_SOFT_PASSED OF GATE_CONFIG_REC NOT = 99
049000             AND MIN_SOFT_PASSED OF GATE_CONFIG_REC >
049100                   SOFT_THRESH_COUNT OF GATE_CONFIG_REC
049200         MOVE "MIN-SOFT-PASSED EXCEEDS SOFT-THRESH-COUNT"
049300                                         TO WS-CONFIG-ERROR-TEXT
049400         PERFORM 1800-CONFIG-ERROR
049500     END-IF.
049600 
049700     MOVE "N" TO WS-DUPLICATE-FOUND-FLAG.
049800     PERFORM 1300-VALIDATE-GATE-RECORD-L1 VARYING WS-DUP-SUB FROM 1 BY
049900             1 UNTIL WS-DUP-SUB > WS-GATE-COUNT.
050000     PERFORM 1300-VALIDATE-GATE-RECORD-C2.
050100
050200 1300-VALIDATE-GATE-RECORD-L1.
050300     IF T-GATE-ID (WS-DUP-SUB) = GATE_ID OF GATE_CONFIG_REC
050400         MOVE "Y" TO WS-DUPLICATE-FOUND-FLAG
050500     END-IF.
050600
050700 1300-VALIDATE-GATE-RECORD-C2.
050800     IF DUPLICATE-GATE-ID-FOUND
050900         MOVE "DUPLICATE GATE-ID IN GATE-CONFIG FILE"
051000                                         TO WS-CONFIG-ERROR-TEXT
051100         PERFORM 1800-CONFIG-ERROR
051200     END-IF.
051300 
051400     ADD 1 TO WS-GATE-COUNT.
051500     SET GATE-IX TO WS-GATE-COUNT.
051600     PERFORM 1350-LOAD-GATE-ENTRY.
051700 1300-EXIT.
051800     EXIT.
051900
052000************************************************************************
052100* 1350-LOAD-GATE-ENTRY - field-by-field, since the T- table prefix      *
052200* does not line up with the copybook's underscore names for MOVE       *
052300* CORRESPONDING to pick up                                             *
052400************************************************************************
052500 1350-LOAD-GATE-ENTRY.
052600     MOVE CONFIG_VERSION OF GATE_CONFIG_REC TO T-CONFIG-VERSION (GATE-IX).
052700     MOVE GATE_ID OF GATE_CONFIG_REC        TO T-GATE-ID (GATE-IX).
052800     MOVE GATE_VERSION OF GATE_CONFIG_REC   TO T-GATE-VERSION (GATE-IX).
052900     MOVE TRACK OF GATE_CONFIG_REC          TO T-TRACK (GATE-IX).
053000     MOVE FROM_STATE OF GATE_CONFIG_REC     TO T-FROM-STATE (GATE-IX).
053100     MOVE TO_STATE OF GATE_CONFIG_REC       TO T-TO-STATE (GATE-IX).
053200     MOVE HARD_REQ_COUNT OF GATE_CONFIG_REC TO T-HARD-REQ-COUNT (GATE-IX).
053300     PERFORM 1350-LOAD-GATE-ENTRY-L3 VARYING WS-RI FROM 1 BY 1 UNTIL
053400             WS-RI > 5.
053500     PERFORM 1350-LOAD-GATE-ENTRY-C4.
053600
053700 1350-LOAD-GATE-ENTRY-L3.
053800     MOVE REQ_ID OF HARD_REQ (WS-RI)
053900                  TO T-REQ-ID (GATE-IX, WS-RI)
054000     MOVE FIELD_KEY OF HARD_REQ (WS-RI)
054100                  TO T-FIELD-KEY (GATE-IX, WS-RI)
054200     MOVE OP OF HARD_REQ (WS-RI)
054300                  TO T-OP (GATE-IX, WS-RI)
054400     MOVE VALUE_TYPE OF HARD_REQ (WS-RI)
054500                  TO T-VALUE-TYPE (GATE-IX, WS-RI)
054600     MOVE VALUE_NUM OF HARD_REQ (WS-RI)
054700                  TO T-VALUE-NUM (GATE-IX, WS-RI)
054800     MOVE VALUE_STR OF HARD_REQ (WS-RI)
054900                  TO T-VALUE-STR (GATE-IX, WS-RI)
055000     MOVE SOURCE OF HARD_REQ (WS-RI)
055100                  TO T-SOURCE (GATE-IX, WS-RI).
055200
055300 1350-LOAD-GATE-ENTRY-C4.
055400     MOVE SOFT_THRESH_COUNT OF GATE_CONFIG_REC
055500                  TO T-SOFT-THRESH-COUNT (GATE-IX).
055600     PERFORM 1350-LOAD-GATE-ENTRY-C4-L5 VARYING WS-SI FROM 1 BY 1
055700             UNTIL WS-SI > 5.
055800     PERFORM 1350-LOAD-GATE-ENTRY-C6.
055900
056000 1350-LOAD-GATE-ENTRY-C4-L5.
056100     MOVE REQ_ID OF SOFT_THRESH (WS-SI)
056200                  TO T-S-REQ-ID (GATE-IX, WS-SI)
056300     MOVE FIELD_KEY OF SOFT_THRESH (WS-SI)
056400                  TO T-S-FIELD-KEY (GATE-IX, WS-SI)
056500     MOVE OP OF SOFT_THRESH (WS-SI)
056600                  TO T-S-OP (GATE-IX, WS-SI)
056700     MOVE VALUE_TYPE OF SOFT_THRESH (WS-SI)
056800                  TO T-S-VALUE-TYPE (GATE-IX, WS-SI)
056900     MOVE VALUE_NUM OF SOFT_THRESH (WS-SI)
057000                  TO T-S-VALUE-NUM (GATE-IX, WS-SI)
057100     MOVE VALUE_STR OF SOFT_THRESH (WS-SI)
057200                  TO T-S-VALUE-STR (GATE-IX, WS-SI)
057300     MOVE SOURCE OF SOFT_THRESH (WS-SI)
057400                  TO T-S-SOURCE (GATE-IX, WS-SI).
057500
057600 1350-LOAD-GATE-ENTRY-C6.
057700     MOVE MIN_SOFT_PASSED OF GATE_CONFIG_REC
057800                  TO T-MIN-SOFT-PASSED (GATE-IX).
057900     MOVE COOLDOWN_SECONDS OF GATE_CONFIG_REC
058000                  TO T-COOLDOWN-SECONDS (GATE-IX).
058100     MOVE COOLDOWN_ON OF GATE_CONFIG_REC TO T-COOLDOWN-ON (GATE-IX).
058200     MOVE TASK_COUNT OF GATE_CONFIG_REC  TO T-TASK-COUNT (GATE-IX).
058300     PERFORM 1350-LOAD-GATE-ENTRY-C6-L7 VARYING WS-TI FROM 1 BY 1
058400             UNTIL WS-TI > 3.
058500     PERFORM 1350-LOAD-GATE-ENTRY-C8.
058600
058700 1350-LOAD-GATE-ENTRY-C6-L7.
058800     MOVE TASK_ID (WS-TI) OF GATE_CONFIG_REC
058900                  TO T-TASK-ID (GATE-IX, WS-TI).
059000
059100 1350-LOAD-GATE-ENTRY-C8.
059200     MOVE TAXONOMY_COUNT OF GATE_CONFIG_REC
059300                  TO T-TAXONOMY-COUNT (GATE-IX).
059400     PERFORM 1350-LOAD-GATE-ENTRY-C8-L9 VARYING WS-XI FROM 1 BY 1
059500             UNTIL WS-XI > 5.
059600
059700 1350-LOAD-GATE-ENTRY-C8-L9.
059800     MOVE TAX_REQ_ID OF TAXONOMY (WS-XI)
059900                  TO T-TAX-REQ-ID (GATE-IX, WS-XI)
060000     MOVE TAX_REASON OF TAXONOMY (WS-XI)
060100                  TO T-TAX-REASON (GATE-IX, WS-XI).
060200 1350-EXIT.
060300     EXIT.
060400 
060500************************************************************************
060600* 1800-CONFIG-ERROR - abort path, matches ET001's forms-error-then-     *
060700* GO TO 9900-EXIT convention                                            *
060800*---------------------------------------------------------------------*
060900* Bad config is an operator problem, not an entity problem, so the    *
061000* message names the GATE-ID and the bad field rather than any         *
061100* entity - there is no entity in play yet at 1000-INITIALIZE-RUN.     *
061200************************************************************************
061300 1800-CONFIG-ERROR.
061400     DISPLAY "GATE002 CONFIG ERROR - " WS-CONFIG-ERROR-TEXT.
061500     CLOSE GATE-CONFIG.
061600     GO TO 9900-EXIT.
061700 1800-EXIT.
061800     EXIT.
061900 
062000************************************************************************
062100* 1900-SORT-GATE-TABLE - straight insertion sort on (TRACK,FROM-STATE,  *
062200* GATE-ID); the table tops out at 300 rows so this beats a SORT verb's  *
062300* work-file overhead for the size of run this job actually sees        *
062400*---------------------------------------------------------------------*
062500* Sorting on TRACK/FROM-STATE first lets 2000-PROCESS-ENTITIES stop    *
062600* scanning the table the moment it passes the last gate that could    *
062700* match the entity's current TRACK/STATE, instead of walking all 300  *
062800* rows for every entity regardless of how many gates actually apply.  *
062900************************************************************************
063000 1900-SORT-GATE-TABLE.
063100     IF WS-GATE-COUNT < 2
063200         GO TO 1900-EXIT
063300     END-IF.
063400     PERFORM 1900-SORT-GATE-TABLE-L10 VARYING WS-SORT-I FROM 2 BY 1
063500             UNTIL WS-SORT-I > WS-GATE-COUNT.
063600
063700 1900-SORT-GATE-TABLE-L10.
063800     SET GATE-IX TO WS-SORT-I
063900     STRING T-TRACK (GATE-IX) T-FROM-STATE (GATE-IX)
064000            T-GATE-ID (GATE-IX)
064100            DELIMITED BY SIZE INTO WS-SORT-KEY-I
064200     END-STRING
064300     MOVE WS-GATE-ENTRY (WS-SORT-I) TO WS-SORT-HOLD-ENTRY
064400     MOVE WS-SORT-I TO WS-SORT-J
064500     PERFORM 1950-SHIFT-GATE-ENTRY
064600             UNTIL WS-SORT-J = 1.
064700 1900-EXIT.
064800     EXIT.
064900 
065000 1950-SHIFT-GATE-ENTRY.
065100     SET GATE-IX TO WS-SORT-J.
065200     COMPUTE WS-SORT-J = WS-SORT-J - 1.
065300     IF WS-SORT-J = 0
065400         GO TO 1950-EXIT
065500     END-IF.
065600     SET REQ-IX TO WS-SORT-J.
065700     STRING T-TRACK (REQ-IX) T-FROM-STATE (REQ-IX) T-GATE-ID (REQ-IX)
065800            DELIMITED BY SIZE INTO WS-SORT-KEY-J
065900     END-STRING.
066000     IF WS-SORT-KEY-J > WS-SORT-KEY-I
066100         MOVE WS-GATE-ENTRY (WS-SORT-J) TO WS-GATE-ENTRY (WS-SORT-J + 1)
066200         ADD 1 TO WS-SORT-J
066300     ELSE
066400         MOVE WS-SORT-HOLD-ENTRY TO WS-GATE-ENTRY (WS-SORT-J + 1)
066500         MOVE 1 TO WS-SORT-J
066600     END-IF.
066700 1950-EXIT.
066800     EXIT.
066900 
067000/
067100************************************************************************
067200* 2000 SERIES - MAIN ENTITY LOOP                                       *
067300*-----------------------------------------------------------------------
067400* ENTITY-MASTER-IN drives the run, one row per entity currently       *
067500* sitting in some TRACK/STATE combination.  FEATURE-FILE is a second  *
067600* sorted-the-same-way input matched against it here rather than       *
067700* loaded whole into memory - the feature set can run wider than the   *
067800* entity master on a given day's extract, and there is no sense       *
067900* holding all of it in WORKING-STORAGE when only one row in twenty    *
068000* ever gets looked at by a given gate's FIELD-KEY list.  Every gate   *
068100* whose FROM-STATE/TRACK matches this entity's current state gets     *
068200* evaluated in table order; ENTITY-MASTER-OUT always gets written     *
068300* once per entity whether or not any gate actually fired on it.       *
068400************************************************************************
068500* 2000 SERIES - MATCH/MERGE ENTITY MASTER TO FEATURE FILE, THEN         *
068600* EVALUATE EACH MATCHING GATE AND APPLY THE DECISION                    *
068700************************************************************************
068800 2000-PROCESS-ENTITIES.
068900     ADD 1 TO WS-ENTITIES-READ.
069000     PERFORM 2100-FETCH-FEATURE-ROW.
069100     MOVE "N" TO WS-MATCH-GATE-FOUND-FLAG.
069200     PERFORM 2000-PROCESS-ENTITIES-L11 VARYING GATE-IX FROM 1 BY 1
069300             UNTIL GATE-IX > WS-GATE-COUNT.
069400     PERFORM 2000-PROCESS-ENTITIES-C12.
069500
069600 2000-PROCESS-ENTITIES-L11.
069700     IF T-FROM-STATE (GATE-IX) = STATE OF ENTITY_STATE_REC
069800        AND T-TRACK (GATE-IX)     = TRACK OF ENTITY_STATE_REC
069900         MOVE "Y" TO WS-MATCH-GATE-FOUND-FLAG
070000         PERFORM 3000-EVALUATE-ENTITY
070100     END-IF.
070200
070300 2000-PROCESS-ENTITIES-C12.
070400     PERFORM 4900-WRITE-ENTITY-OUT.
070500     READ ENTITY-MASTER-IN
070600         AT END MOVE "10" TO WS-ENTITY-IN-STATUS
070700     END-READ.
070800 2000-EXIT.
070900     EXIT.
071000 
071100************************************************************************
071200* 2100-FETCH-FEATURE-ROW - FEATURE-FILE is sorted the same as          *
071300* ENTITY-MASTER-IN; the cursor is advanced here while it is still     *
071400* behind the current entity key, so a missing feature row just       *
071500* leaves FIELD_COUNT zero without skipping a real match further on   *
071600************************************************************************
071700 2100-FETCH-FEATURE-ROW.
071800     PERFORM 2110-ADVANCE-FEATURE-CURSOR
071900             UNTIL FEATURE-EOF
072000             OR ENTITY_ID OF FEATURE_REC
072100                NOT LESS THAN ENTITY_ID OF ENTITY_STATE_REC.
072200     IF FEATURE-EOF
072300         GO TO 2100-NO-MATCH
072400     END-IF.
072500     IF ENTITY_ID OF FEATURE_REC = ENTITY_ID OF ENTITY_STATE_REC
072600         GO TO 2100-EXIT
072700     END-IF.
072800 2100-NO-MATCH.
072900     MOVE SPACES TO FEATURE_REC.
073000     MOVE ZERO   TO FIELD_COUNT OF FEATURE_REC.
073100 2100-EXIT.
073200     EXIT.
073300
073400************************************************************************
073500* 2110-ADVANCE-FEATURE-CURSOR - one FEATURE-FILE read, called only     *
073600* while the buffered row's key is still behind the entity key         *
073700************************************************************************
073800 2110-ADVANCE-FEATURE-CURSOR.
073900     READ FEATURE-FILE
074000         AT END MOVE "10" TO WS-FEATURE-STATUS
074100     END-READ.
074200 
074300************************************************************************
074400* 3000 SERIES - GATE EVALUATION                                        *
074500************************************************************************
074600* Runs once per gate the entity is eligible for (FROM-STATE/TRACK     *
074700* match already narrowed the candidate list in the caller).  The     *
074800* precedence chain below is fixed by REQ 88-031/88-040 and must not   *
074900* be reordered without a new REQ: cooldown first (a gate on cooldown  *
075000* is reported BLOCKED without even looking at the requirements),     *
075100* then hard requirements (any one failing blocks the attempt outright *
075200* - no soft threshold or override can rescue it), then soft           *
075300* thresholds (MIN-SOFT-PASSED out of however many are configured),    *
075400* and only then the entity's own override table, which can flip a     *
075500* BLOCKED decision to PASSED (or vice versa) and always gets the      *
075600* last word on the decision reason text.                              *
075700************************************************************************
075800************************************************************************
075900* 3000-EVALUATE-ENTITY - precedence chain per the evaluator design:     *
076000* cooldown, then hard requirements, then soft thresholds, then the     *
076100* override table, matching the order fixed by REQ 88-031/88-040        *
076200************************************************************************
076300 3000-EVALUATE-ENTITY.
076400     ADD 1 TO WS-GATES-EVALUATED.
076500     MOVE "N" TO WS-DECISION-PASSED-FLAG.
076600     MOVE SPACES TO WS-DECISION-REASON.
076700     MOVE SPACES TO WS-FAILED-REQ-ID.
076800 
076900     PERFORM 3100-CHECK-COOLDOWN.
077000     IF GATE-ON-COOLDOWN
077100         MOVE "cooldown_active" TO WS-DECISION-REASON
077200     ELSE
077300         PERFORM 3300-CHECK-HARD-REQS
077400         IF HARD-REQS-SATISFIED
077500             PERFORM 3500-CHECK-SOFT-THRESHOLDS
077600             IF T-MIN-SOFT-PASSED (GATE-IX) = 99
077700                 MOVE T-SOFT-THRESH-COUNT (GATE-IX) TO WS-SOFT-QUORUM
077800             ELSE
077900                 MOVE T-MIN-SOFT-PASSED (GATE-IX) TO WS-SOFT-QUORUM
078000             END-IF
078100             IF WS-SOFT-PASSED-COUNT >= WS-SOFT-QUORUM
078200                 MOVE "Y" TO WS-DECISION-PASSED-FLAG
078300                 MOVE SPACES TO WS-DECISION-REASON
078400             ELSE
078500                 MOVE "soft_threshold_failed" TO WS-DECISION-REASON
078600             END-IF
078700         ELSE
078800             PERFORM 3700-RESOLVE-FAILED-REASON
078900         END-IF
079000     END-IF.
079100
079200     IF NOT DECISION-PASSED
079300         PERFORM 3900-APPLY-OVERRIDE
079400     END-IF.
079500
079600     PERFORM 4100-WRITE-ATTEMPT.
079700     IF DECISION-PASSED
079800         ADD 1 TO WS-DECISIONS-PASSED
079900         PERFORM 4200-APPLY-TRANSITION THRU 4300-EXIT
080000     ELSE
080100         ADD 1 TO WS-DECISIONS-BLOCKED
080200     END-IF.
080300     PERFORM 4400-STAMP-COOLDOWN.
080400 3000-EXIT.
080500     EXIT.
080600 
080700************************************************************************
080800* 3100-CHECK-COOLDOWN - gate is on cooldown if its last attempt for     *
080900* this entity is still inside COOLDOWN_SECONDS of WS-NOW-NUMERIC       *
081000*---------------------------------------------------------------------*
081100* Checked before any hard requirement, per the 3000-EVALUATE-ENTITY    *
081200* precedence chain - a cooldown block is reported as COOLDOWN in the   *
081300* decision reason, never masked behind a requirement failure that      *
081400* happens to also be true, since operations needs to know WHY an       *
081500* entity was blocked, not just THAT it was.                            *
081600************************************************************************
081700 3100-CHECK-COOLDOWN.
081800     MOVE "N" TO WS-COOLDOWN-ACTIVE-FLAG.
081900     IF T-COOLDOWN-SECONDS (GATE-IX) = ZERO
082000         GO TO 3100-EXIT
082100     END-IF.
082200     PERFORM 3100-CHECK-COOLDOWN-L13 VARYING WS-COOLDOWN-SUB FROM 1 BY
082300             1 UNTIL WS-COOLDOWN-SUB > COOLDOWN_COUNT OF
082400             ENTITY_STATE_REC.
082500
082600 3100-CHECK-COOLDOWN-L13.
082700     IF CD_GATE_ID (WS-COOLDOWN-SUB) OF ENTITY_STATE_REC
082800             = T-GATE-ID (GATE-IX)
082900         IF WS-NOW-NUMERIC -
083000            CD_LAST_TS (WS-COOLDOWN-SUB) OF ENTITY_STATE_REC
083100               < T-COOLDOWN-SECONDS (GATE-IX)
083200             MOVE "Y" TO WS-COOLDOWN-ACTIVE-FLAG
083300         END-IF
083400     END-IF.
083500 3100-EXIT.
083600     EXIT.
083700 
083800************************************************************************
083900* 3300-CHECK-HARD-REQS - every hard requirement row must be satisfied   *
084000*---------------------------------------------------------------------*
084100* No short-circuit on the first failure - every hard requirement row  *
084200* runs so 3700-RESOLVE-FAILED-REASON always has the actual failing    *
084300* REQ-ID to look up in the taxonomy table, not just a flag saying     *
084400* something failed somewhere.                                        *
084500************************************************************************
084600 3300-CHECK-HARD-REQS.
084700     MOVE "Y" TO WS-HARD-REQ-OK-FLAG.
084800     PERFORM 3300-CHECK-HARD-REQS-L14 VARYING REQ-IX FROM 1 BY 1 UNTIL
084900             REQ-IX > T-HARD-REQ-COUNT (GATE-IX)
085000             OR NOT HARD-REQS-SATISFIED.
085100
085200 3300-CHECK-HARD-REQS-L14.
085300     PERFORM 3600-EVAL-ONE-REQUIREMENT
085400     IF NOT REQUIREMENT-SATISFIED
085500         MOVE "N" TO WS-HARD-REQ-OK-FLAG
085600         MOVE T-REQ-ID (GATE-IX, REQ-IX) TO WS-FAILED-REQ-ID
085700     END-IF.
085800 3300-EXIT.
085900     EXIT.
086000 
086100************************************************************************
086200* 3500-CHECK-SOFT-THRESHOLDS - counts how many soft thresholds pass;    *
086300* the gate itself compares the count to MIN-SOFT-PASSED back in 3000   *
086400*---------------------------------------------------------------------*
086500* Unlike a hard requirement, one failed soft threshold never blocks    *
086600* the attempt by itself - only the aggregate count against           *
086700* MIN-SOFT-PASSED matters, which is why this paragraph tallies        *
086800* rather than setting a single pass/fail flag the way 3300 does.      *
086900************************************************************************
087000 3500-CHECK-SOFT-THRESHOLDS.
087100     MOVE ZERO TO WS-SOFT-PASSED-COUNT.
087200     PERFORM 3500-CHECK-SOFT-THRESHOLDS-L15 VARYING STH-IX FROM 1 BY 1
087300             UNTIL STH-IX > T-SOFT-THRESH-COUNT (GATE-IX).
087400
087500 3500-CHECK-SOFT-THRESHOLDS-L15.
087600     MOVE T-S-REQ-ID      (GATE-IX, STH-IX) TO T-REQ-ID (GATE-IX, 1)
087700     PERFORM 3600-EVAL-ONE-SOFT-ENTRY
087800     IF REQUIREMENT-SATISFIED
087900         ADD 1 TO WS-SOFT-PASSED-COUNT
088000     END-IF.
088100 3500-EXIT.
088200     EXIT.
088300 
088400************************************************************************
088500* 3600 SERIES - FIELD-KEY LOOKUP AND OP COMPARE                        *
088600*---------------------------------------------------------------------*
088700* 3600-EVAL-ONE-REQUIREMENT and 3600-EVAL-ONE-SOFT-ENTRY share the     *
088800* same lookup logic by design - a hard requirement and a soft         *
088900* threshold are the same comparison, just with different             *
089000* consequences for a failing row.  SOURCE on the T-REQ/T-SOFT row     *
089100* tells the lookup whether FIELD-KEY names a FEATURE-FILE field       *
089200* (REQ 88-031's original case) or a field carried on the entity       *
089300* master itself (added under REQ 93-014 once underwriting wanted     *
089400* to gate on entity attributes without a feature extract).  The       *
089500* NOTEXISTS/EXISTS operators are handled before any value compare     *
089600* at all, since there is nothing to compare when the field is        *
089700* simply absent from whichever source SOURCE points to.              *
089800************************************************************************
089900* 3600-EVAL-ONE-REQUIREMENT / 3600-EVAL-ONE-SOFT-ENTRY - shared         *
090000* FIELD-KEY lookup and OP compare; SOURCE tells us whether the value   *
090100* comes from FEATURE-FILE or from the entity master itself            *
090200************************************************************************
090300 3600-EVAL-ONE-REQUIREMENT.
090400     MOVE "N" TO WS-REQ-RESULT-FLAG.
090500     IF T-OP (GATE-IX, REQ-IX) = "NOTEXISTS"
090600         MOVE "Y" TO WS-REQ-RESULT-FLAG
090700     END-IF.
090800     IF T-SOURCE (GATE-IX, REQ-IX) = "ENTITY"
090900         PERFORM 3650-LOOKUP-ENTITY-FIELD
091000         IF T-VALUE-TYPE (GATE-IX, REQ-IX) = "N"
091100             PERFORM 3680-COMPARE-NUMERIC
091200         ELSE
091300             PERFORM 3690-COMPARE-ALPHA-ENTITY
091400         END-IF
091500     ELSE
091600         PERFORM 3600-EVAL-ONE-REQUIREMENT-L16 VARYING WS-FEATURE-SUB
091700                 FROM 1 BY 1 UNTIL WS-FEATURE-SUB > FIELD_COUNT OF
091800                 FEATURE_REC
091900     END-IF.
092000 3600-EXIT.
092100     EXIT.
092200
092300     3600-EVAL-ONE-REQUIREMENT-L16.
092400         IF FLD_KEY (WS-FEATURE-SUB) OF FEATURE_REC
092500                 = T-FIELD-KEY (GATE-IX, REQ-IX)
092600             IF FLD_TYPE (WS-FEATURE-SUB) OF FEATURE_REC = "N"
092700                 PERFORM 3670-COMPARE-FEATURE-NUMERIC
092800             ELSE
092900                 PERFORM 3675-COMPARE-FEATURE-ALPHA
093000             END-IF
093100         END-IF.
093200 
093300 3600-EVAL-ONE-SOFT-ENTRY.
093400     MOVE "N" TO WS-REQ-RESULT-FLAG.
093500     IF T-S-OP (GATE-IX, STH-IX) = "NOTEXISTS"
093600         MOVE "Y" TO WS-REQ-RESULT-FLAG
093700     END-IF.
093800     IF T-S-SOURCE (GATE-IX, STH-IX) = "ENTITY"
093900         MOVE T-S-FIELD-KEY (GATE-IX, STH-IX) TO T-FIELD-KEY (GATE-IX,1)
094000         MOVE T-S-VALUE-TYPE (GATE-IX, STH-IX) TO T-VALUE-TYPE (GATE-IX,1)
094100         MOVE T-S-VALUE-NUM  (GATE-IX, STH-IX) TO T-VALUE-NUM  (GATE-IX,1)
094200         MOVE T-S-VALUE-STR  (GATE-IX, STH-IX) TO T-VALUE-STR  (GATE-IX,1)
094300         MOVE T-S-OP         (GATE-IX, STH-IX) TO T-OP         (GATE-IX,1)
094400         MOVE 1 TO REQ-IX
094500         MOVE "ENTITY" TO T-SOURCE (GATE-IX, 1)
094600         PERFORM 3650-LOOKUP-ENTITY-FIELD
094700         IF T-S-VALUE-TYPE (GATE-IX, STH-IX) = "N"
094800             PERFORM 3680-COMPARE-NUMERIC
094900         ELSE
095000             PERFORM 3690-COMPARE-ALPHA-ENTITY
095100         END-IF
095200     ELSE
095300         PERFORM 3600-EVAL-ONE-SOFT-ENTRY-L18 VARYING WS-FEATURE-SUB
095400                 FROM 1 BY 1 UNTIL WS-FEATURE-SUB > FIELD_COUNT OF
095500                 FEATURE_REC
095600     END-IF.
095700 3600-SOFT-EXIT.
095800     EXIT.
095900
096000     3600-EVAL-ONE-SOFT-ENTRY-L18.
096100         IF FLD_KEY (WS-FEATURE-SUB) OF FEATURE_REC
096200                 = T-S-FIELD-KEY (GATE-IX, STH-IX)
096300             IF FLD_TYPE (WS-FEATURE-SUB) OF FEATURE_REC = "N"
096400                 PERFORM 3670-COMPARE-FEATURE-SOFT-NUMERIC
096500             ELSE
096600                 PERFORM 3675-COMPARE-FEATURE-SOFT-ALPHA
096700             END-IF
096800         END-IF.
096900
097000************************************************************************
097100* 3650/3670/3675/3680/3690 - the actual OP comparisons.  OP is one of   *
097200* EQ, NE, GT, GTE, LT, LTE, EXISTS, NOTEXISTS; numeric compares use    *
097300* T-VALUE-NUM, alpha compares use T-VALUE-STR.  EXISTS/NOTEXISTS are  *
097400* resolved by WS-REQ-RESULT-FLAG's default in 3600, so landing here   *
097500* (the field was found) just means EXISTS passes, NOTEXISTS fails    *
097600************************************************************************
097700 3650-LOOKUP-ENTITY-FIELD.
097800     IF T-FIELD-KEY (GATE-IX, REQ-IX) = "entity_id"
097900         MOVE ENTITY_ID OF ENTITY_STATE_REC TO WS-EFV-ALPHA
098000     ELSE IF T-FIELD-KEY (GATE-IX, REQ-IX) = "track"
098100         MOVE TRACK OF ENTITY_STATE_REC TO WS-EFV-ALPHA
098200     ELSE
098300         MOVE STATE OF ENTITY_STATE_REC TO WS-EFV-ALPHA
098400     END-IF.
098500 3650-EXIT.
098600     EXIT.
098700 
098800 3670-COMPARE-FEATURE-NUMERIC.
098900     EVALUATE T-OP (GATE-IX, REQ-IX)
099000         WHEN "EQ" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
099100                        = T-VALUE-NUM (GATE-IX, REQ-IX)
099200                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
099300         WHEN "NE" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
099400                       NOT = T-VALUE-NUM (GATE-IX, REQ-IX)
099500                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
099600         WHEN "GT" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
099700                        > T-VALUE-NUM (GATE-IX, REQ-IX)
099800                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
099900         WHEN "GTE" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
100000                       >= T-VALUE-NUM (GATE-IX, REQ-IX)
100100                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
100200         WHEN "LT" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
100300                        < T-VALUE-NUM (GATE-IX, REQ-IX)
100400                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
100500         WHEN "LTE" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
100600                       <= T-VALUE-NUM (GATE-IX, REQ-IX)
100700                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
100800         WHEN "EXISTS"
100900             MOVE "Y" TO WS-REQ-RESULT-FLAG
101000         WHEN "NOTEXISTS"
101100             MOVE "N" TO WS-REQ-RESULT-FLAG
101200     END-EVALUATE.
101300 3670-EXIT.
101400     EXIT.
101500
101600 3675-COMPARE-FEATURE-ALPHA.
101700     EVALUATE T-OP (GATE-IX, REQ-IX)
101800         WHEN "EQ" IF FLD_STR (WS-FEATURE-SUB) OF FEATURE_REC
101900                        = T-VALUE-STR (GATE-IX, REQ-IX)
102000                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
102100         WHEN "NE" IF FLD_STR (WS-FEATURE-SUB) OF FEATURE_REC
102200                       NOT = T-VALUE-STR (GATE-IX, REQ-IX)
102300                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
102400         WHEN "EXISTS"
102500             MOVE "Y" TO WS-REQ-RESULT-FLAG
102600         WHEN "NOTEXISTS"
102700             MOVE "N" TO WS-REQ-RESULT-FLAG
102800     END-EVALUATE.
102900 3675-EXIT.
103000     EXIT.
103100
103200 3680-COMPARE-NUMERIC.
103300     EVALUATE T-OP (GATE-IX, REQ-IX)
103400         WHEN "EQ" IF WS-EFV-NUMERIC = T-VALUE-NUM (GATE-IX, REQ-IX)
103500                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
103600         WHEN "NE" IF WS-EFV-NUMERIC NOT = T-VALUE-NUM (GATE-IX, REQ-IX)
103700                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
103800         WHEN "GT" IF WS-EFV-NUMERIC > T-VALUE-NUM (GATE-IX, REQ-IX)
103900                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
104000         WHEN "GTE" IF WS-EFV-NUMERIC >= T-VALUE-NUM (GATE-IX, REQ-IX)
104100                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
104200         WHEN "LT" IF WS-EFV-NUMERIC < T-VALUE-NUM (GATE-IX, REQ-IX)
104300                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
104400         WHEN "LTE" IF WS-EFV-NUMERIC <= T-VALUE-NUM (GATE-IX, REQ-IX)
104500                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
104600         WHEN "EXISTS"
104700             MOVE "Y" TO WS-REQ-RESULT-FLAG
104800         WHEN "NOTEXISTS"
104900             MOVE "N" TO WS-REQ-RESULT-FLAG
105000     END-EVALUATE.
105100 3680-EXIT.
105200     EXIT.
105300
105400 3690-COMPARE-ALPHA-ENTITY.
105500     EVALUATE T-OP (GATE-IX, REQ-IX)
105600         WHEN "EQ" IF WS-EFV-ALPHA = T-VALUE-STR (GATE-IX, REQ-IX)
105700                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
105800         WHEN "NE" IF WS-EFV-ALPHA NOT = T-VALUE-STR (GATE-IX, REQ-IX)
105900                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
106000         WHEN "EXISTS"
106100             MOVE "Y" TO WS-REQ-RESULT-FLAG
106200         WHEN "NOTEXISTS"
106300             MOVE "N" TO WS-REQ-RESULT-FLAG
106400     END-EVALUATE.
106500 3690-EXIT.
106600     EXIT.
106700 
106800************************************************************************
106900* 3670-COMPARE-FEATURE-SOFT-NUMERIC / 3675-COMPARE-FEATURE-SOFT-ALPHA - *
107000* the soft-threshold twins of 3670/3675 above; a soft threshold keeps *
107100* its own OP and compare value on T-SOFT-THRESH (T-S-OP/T-S-VALUE-   *
107200* NUM/T-S-VALUE-STR), addressed by STH-IX, never T-OP/T-VALUE-NUM/   *
107300* T-VALUE-STR (GATE-IX, REQ-IX) - that table belongs to hard reqs.   *
107400************************************************************************
107500 3670-COMPARE-FEATURE-SOFT-NUMERIC.
107600     EVALUATE T-S-OP (GATE-IX, STH-IX)
107700         WHEN "EQ" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
107800                        = T-S-VALUE-NUM (GATE-IX, STH-IX)
107900                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
108000         WHEN "NE" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
108100                       NOT = T-S-VALUE-NUM (GATE-IX, STH-IX)
108200                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
108300         WHEN "GT" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
108400                        > T-S-VALUE-NUM (GATE-IX, STH-IX)
108500                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
108600         WHEN "GTE" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
108700                       >= T-S-VALUE-NUM (GATE-IX, STH-IX)
108800                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
108900         WHEN "LT" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
109000                        < T-S-VALUE-NUM (GATE-IX, STH-IX)
109100                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
109200         WHEN "LTE" IF FLD_NUM (WS-FEATURE-SUB) OF FEATURE_REC
109300                       <= T-S-VALUE-NUM (GATE-IX, STH-IX)
109400                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
109500         WHEN "EXISTS"
109600             MOVE "Y" TO WS-REQ-RESULT-FLAG
109700         WHEN "NOTEXISTS"
109800             MOVE "N" TO WS-REQ-RESULT-FLAG
109900     END-EVALUATE.
110000 3670-SOFT-EXIT.
110100     EXIT.
110200
110300 3675-COMPARE-FEATURE-SOFT-ALPHA.
110400     EVALUATE T-S-OP (GATE-IX, STH-IX)
110500         WHEN "EQ" IF FLD_STR (WS-FEATURE-SUB) OF FEATURE_REC
110600                        = T-S-VALUE-STR (GATE-IX, STH-IX)
110700                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
110800         WHEN "NE" IF FLD_STR (WS-FEATURE-SUB) OF FEATURE_REC
110900                       NOT = T-S-VALUE-STR (GATE-IX, STH-IX)
111000                     MOVE "Y" TO WS-REQ-RESULT-FLAG END-IF
111100         WHEN "EXISTS"
111200             MOVE "Y" TO WS-REQ-RESULT-FLAG
111300         WHEN "NOTEXISTS"
111400             MOVE "N" TO WS-REQ-RESULT-FLAG
111500     END-EVALUATE.
111600 3675-SOFT-EXIT.
111700     EXIT.
111800
111900************************************************************************
112000* 3700-RESOLVE-FAILED-REASON - REQ 89-006; a failed hard requirement   *
112100* gets its REASON from the gate's taxonomy table when the failed      *
112200* REQ-ID is listed there, otherwise the plain default applies         *
112300*---------------------------------------------------------------------*
112400* Underwriting asked for this after finding "BLOCKED" alone on a      *
112500* decision record told them nothing actionable - the taxonomy table  *
112600* lets a gate configure a human-readable reason per REQ-ID without    *
112700* a code change every time a new requirement is added to a gate.     *
112800************************************************************************
112900 3700-RESOLVE-FAILED-REASON.
113000     MOVE "N" TO WS-TAX-FOUND-FLAG.
113100     MOVE ZERO TO WS-TAXONOMY-SUB.
113200     PERFORM 3700-RESOLVE-FAILED-REASON-L VARYING TAX-IX FROM 1 BY
113300             1 UNTIL TAX-IX > T-TAXONOMY-COUNT (GATE-IX).
113400     IF TAX-REASON-FOUND
113500         MOVE T-TAX-REASON (GATE-IX, WS-TAXONOMY-SUB)
113600               TO WS-DECISION-REASON
113700     ELSE
113800         MOVE "hard_requirement_failed" TO WS-DECISION-REASON
113900     END-IF.
114000 3700-EXIT.
114100     EXIT.
114200
114300 3700-RESOLVE-FAILED-REASON-L.
114400     IF T-TAX-REQ-ID (GATE-IX, TAX-IX) = WS-FAILED-REQ-ID
114500         MOVE "Y" TO WS-TAX-FOUND-FLAG
114600         MOVE TAX-IX TO WS-TAXONOMY-SUB
114700     END-IF.
114800
114900************************************************************************
115000* 3900-APPLY-OVERRIDE - REQ 88-040; a manual override row for this     *
115100* entity/gate carries its own REASON text, but the PASSED/BLOCKED      *
115200* result itself was already fixed by the evaluation chain above        *
115300*---------------------------------------------------------------------*
115400* An override row with a blank REASON is left alone rather than       *
115500* wiping out whatever reason the cooldown/hard-req/soft-threshold      *
115600* chain already computed - a blank REASON on the override table       *
115700* means the entity is flagged for tracking purposes only, not that    *
115800* underwriting has a replacement explanation to show the caller.      *
115900************************************************************************
116000 3900-APPLY-OVERRIDE.
116100     MOVE "N" TO WS-OVERRIDE-FOUND-FLAG.
116200     MOVE ZERO TO WS-FOUND-OVERRIDE-SUB.
116300     PERFORM 3900-APPLY-OVERRIDE-L20 VARYING WS-OVERRIDE-SUB FROM 1 BY
116400             1 UNTIL WS-OVERRIDE-SUB > OVERRIDE_COUNT OF
116500             ENTITY_STATE_REC.
116600     PERFORM 3900-APPLY-OVERRIDE-C21.
116700
116800 3900-APPLY-OVERRIDE-L20.
116900     IF OV_GATE_ID (WS-OVERRIDE-SUB) OF ENTITY_STATE_REC
117000             = T-GATE-ID (GATE-IX)
117100         MOVE "Y" TO WS-OVERRIDE-FOUND-FLAG
117200         MOVE WS-OVERRIDE-SUB TO WS-FOUND-OVERRIDE-SUB
117300     END-IF.
117400
117500 3900-APPLY-OVERRIDE-C21.
117600     IF GATE-HAS-OVERRIDE
117700             AND OV_REASON (WS-FOUND-OVERRIDE-SUB) OF ENTITY_STATE_REC
117800                 NOT = SPACES
117900         MOVE OV_REASON (WS-FOUND-OVERRIDE-SUB) OF ENTITY_STATE_REC
118000               TO WS-DECISION-REASON
118100     END-IF.
118200 3900-EXIT.
118300     EXIT.
118400
118500/
118600************************************************************************
118700* 4000 SERIES - DECISION APPLICATION                                    *
118800*-----------------------------------------------------------------------
118900* Everything downstream of a decision being made.  ATTEMPT-FILE gets   *
119000* one row no matter what the decision was - a BLOCKED attempt is      *
119100* still an attempt, and REQ 96-058's outcome-learning job (GATE004)   *
119200* needs every one of them to compute its labels.  TRANSITION-FILE     *
119300* and EMISSION-FILE only get written when DECISION-PASSED is true;    *
119400* a blocked attempt changes nothing about the entity's state and      *
119500* enqueues no downstream task.  The cooldown table is stamped last,   *
119600* after the PASSED/BLOCKED branch, since a gate configured COOLDOWN-  *
119700* ON = "ANY" cools down whether the attempt passed or not.            *
119800************************************************************************
119900************************************************************************
120000* 4000 SERIES - DECISION APPLICATION                                    *
120100************************************************************************
120200 4100-WRITE-ATTEMPT.
120300     ADD 1 TO WS-ATTEMPT-SEQ.
120400     STRING ENTITY_ID OF ENTITY_STATE_REC "-" T-GATE-ID (GATE-IX)
120500            "-" WS-ATTEMPT-SEQ
120600            DELIMITED BY SIZE INTO WS-ATTEMPT-ID
120700     END-STRING.
120800     MOVE WS-ATTEMPT-ID                TO ATTEMPT_ID OF GATE_ATTEMPT_REC.
120900     MOVE ENTITY_ID OF ENTITY_STATE_REC
121000                                       TO ENTITY_ID OF GATE_ATTEMPT_REC.
121100     MOVE T-GATE-ID (GATE-IX)          TO GATE_ID OF GATE_ATTEMPT_REC.
121200     MOVE T-FROM-STATE (GATE-IX)       TO FROM_STATE OF GATE_ATTEMPT_REC.
121300     MOVE T-TO-STATE (GATE-IX)         TO TO_STATE OF GATE_ATTEMPT_REC.
121400     IF DECISION-PASSED
121500         MOVE "Y" TO PASSED OF GATE_ATTEMPT_REC
121600     ELSE
121700         MOVE "N" TO PASSED OF GATE_ATTEMPT_REC
121800     END-IF.
121900     MOVE WS-DECISION-REASON        TO REASON OF GATE_ATTEMPT_REC.
122000     MOVE WS-FAILED-REQ-ID          TO FAILED_REQ_ID OF GATE_ATTEMPT_REC.
122100     MOVE WS-NOW-NUMERIC            TO TIMESTAMP OF GATE_ATTEMPT_REC.
122200     MOVE T-CONFIG-VERSION (GATE-IX)
122300                 TO CONFIG_VERSION OF GATE_ATTEMPT_REC.
122400     MOVE T-GATE-VERSION (GATE-IX)
122500                 TO GATE_VERSION OF GATE_ATTEMPT_REC.
122600     IF GATE-ON-COOLDOWN
122700         MOVE "Y" TO COOLDOWN_ACTIVE OF GATE_ATTEMPT_REC
122800     ELSE
122900         MOVE "N" TO COOLDOWN_ACTIVE OF GATE_ATTEMPT_REC
123000     END-IF.
123100     WRITE GATE_ATTEMPT_REC.
123200 4100-EXIT.
123300     EXIT.
123400 
123500************************************************************************
123600* 4200-APPLY-TRANSITION - only reached when the decision passed         *
123700*---------------------------------------------------------------------*
123800* TO-STATE on the gate table row is the only thing that moves the     *
123900* entity forward - a blocked attempt leaves STATE exactly where it     *
124000* was, which is why ENTITY-MASTER-OUT can be built from the entity's   *
124100* working copy at 4900 regardless of which branch ran here.           *
124200************************************************************************
124300 4200-APPLY-TRANSITION.
124400     MOVE T-TO-STATE (GATE-IX) TO STATE OF ENTITY_STATE_REC.
124500     MOVE ENTITY_ID OF ENTITY_STATE_REC
124600                                       TO ENTITY_ID OF TRANSITION_REC.
124700     MOVE T-GATE-ID (GATE-IX)          TO GATE_ID OF TRANSITION_REC.
124800     MOVE T-FROM-STATE (GATE-IX)       TO FROM_STATE OF TRANSITION_REC.
124900     MOVE T-TO-STATE (GATE-IX)         TO TO_STATE OF TRANSITION_REC.
125000     MOVE WS-CAUSED-BY                 TO CAUSED_BY OF TRANSITION_REC.
125100     MOVE WS-NOW-NUMERIC               TO TIMESTAMP OF TRANSITION_REC.
125200     WRITE TRANSITION_REC.
125300     ADD 1 TO WS-TRANSITIONS-WRITTEN.
125400 4200-EXIT.
125500     EXIT.
125600 
125700************************************************************************
125800* 4300-EMIT-TASKS - one EMISSION-FILE row per TASK-ID on the gate       *
125900*---------------------------------------------------------------------*
126000* A gate can list more than one TASK-ID (notify underwriting AND      *
126100* queue a re-score, say) and every one of them fires independently    *
126200* off the same PASSED decision - there is no ordering dependency      *
126300* between tasks emitted for the same attempt.                        *
126400************************************************************************
126500 4300-EMIT-TASKS.
126600     PERFORM 4300-EMIT-TASKS-L22 VARYING WS-TASK-SUB FROM 1 BY 1 UNTIL
126700             WS-TASK-SUB > T-TASK-COUNT (GATE-IX).
126800
126900 4300-EMIT-TASKS-L22.
127000     MOVE "TASK_ENQUEUED"   TO KIND OF TASK_EMISSION_REC
127100     MOVE T-TASK-ID (GATE-IX, WS-TASK-SUB)
127200                                TO TASK_ID OF TASK_EMISSION_REC
127300     MOVE T-GATE-ID (GATE-IX)   TO GATE_ID OF TASK_EMISSION_REC
127400     MOVE T-GATE-VERSION (GATE-IX)
127500                                TO GATE_VERSION OF TASK_EMISSION_REC
127600     MOVE ENTITY_ID OF ENTITY_STATE_REC
127700                                TO ENTITY_ID OF TASK_EMISSION_REC
127800     MOVE T-FROM-STATE (GATE-IX)
127900                                TO FROM_STATE OF TASK_EMISSION_REC
128000     MOVE T-TO-STATE (GATE-IX) TO TO_STATE OF TASK_EMISSION_REC
128100     MOVE WS-CAUSED-BY          TO CAUSED_BY OF TASK_EMISSION_REC
128200     MOVE WS-NOW-NUMERIC        TO TIMESTAMP OF TASK_EMISSION_REC
128300     MOVE 50                    TO PRIORITY OF TASK_EMISSION_REC
128400     WRITE TASK_EMISSION_REC
128500     ADD 1 TO WS-TASKS-EMITTED.
128600 4300-EXIT.
128700     EXIT.
128800 
128900************************************************************************
129000* 4400-STAMP-COOLDOWN - records this gate/timestamp in the entity's     *
129100* cooldown table, reusing the slot if the gate already has one         *
129200*---------------------------------------------------------------------*
129300* Stamped on every decision for a COOLDOWN-ON = "ANY" gate, PASSED     *
129400* or BLOCKED alike, and only on PASSED otherwise.  The ten-slot        *
129500* table is a hard ceiling per REQ 88-031 - a full table with no       *
129600* free or matching slot is reported, not silently dropped, since an   *
129700* entity that should be cooling down but is not is a control gap.     *
129800************************************************************************
129900 4400-STAMP-COOLDOWN.
130000     IF T-COOLDOWN-SECONDS (GATE-IX) = ZERO
130100         GO TO 4400-EXIT
130200     END-IF.
130300     IF T-COOLDOWN-ON (GATE-IX) = "PASS" AND NOT DECISION-PASSED
130400         GO TO 4400-EXIT
130500     END-IF.
130600     MOVE ZERO TO WS-COOLDOWN-SUB.
130700     PERFORM 4400-STAMP-COOLDOWN-L23 VARYING WS-FEATURE-SUB FROM 1 BY
130800             1 UNTIL WS-FEATURE-SUB > COOLDOWN_COUNT OF
130900             ENTITY_STATE_REC.
131000     PERFORM 4400-STAMP-COOLDOWN-C24.
131100
131200 4400-STAMP-COOLDOWN-L23.
131300     IF CD_GATE_ID (WS-FEATURE-SUB) OF ENTITY_STATE_REC
131400             = T-GATE-ID (GATE-IX)
131500         MOVE WS-FEATURE-SUB TO WS-COOLDOWN-SUB
131600     END-IF.
131700
131800 4400-STAMP-COOLDOWN-C24.
131900     IF WS-COOLDOWN-SUB = ZERO
132000             AND COOLDOWN_COUNT OF ENTITY_STATE_REC < 10
132100         ADD 1 TO COOLDOWN_COUNT OF ENTITY_STATE_REC
132200         MOVE COOLDOWN_COUNT OF ENTITY_STATE_REC TO WS-COOLDOWN-SUB
132300     END-IF.
132400     IF WS-COOLDOWN-SUB = ZERO
132500             AND COOLDOWN_COUNT OF ENTITY_STATE_REC NOT < 10
132600         DISPLAY "GATE002 COOLDOWN TABLE FULL - ENTITY "
132700                 ENTITY_ID OF ENTITY_STATE_REC
132800                 " GATE " T-GATE-ID (GATE-IX)
132900     END-IF.
133000     IF WS-COOLDOWN-SUB > ZERO
133100         MOVE T-GATE-ID (GATE-IX)
133200               TO CD_GATE_ID (WS-COOLDOWN-SUB) OF ENTITY_STATE_REC
133300         MOVE WS-NOW-NUMERIC
133400               TO CD_LAST_TS (WS-COOLDOWN-SUB) OF ENTITY_STATE_REC
133500     END-IF.
133600 4400-EXIT.
133700     EXIT.
133800 
133900************************************************************************
134000* 4900-WRITE-ENTITY-OUT - REPLACING gives us ENTITY_STATE_OUT_REC as   *
134100* a distinct record so MOVE CORRESPONDING carries every field across   *
134200*---------------------------------------------------------------------*
134300* Written once per entity, whether or not a gate matched and whether  *
134400* or not any gate that matched passed - downstream jobs need the      *
134500* full entity population back every run, not just the ones a gate      *
134600* happened to touch today.                                            *
134700************************************************************************
134800 4900-WRITE-ENTITY-OUT.
134900     MOVE CORRESPONDING ENTITY_STATE_REC TO ENTITY_STATE_OUT_REC.
135000     WRITE ENTITY_STATE_OUT_REC.
135100 4900-EXIT.
135200     EXIT.
135300 
135400/
135500************************************************************************
135600* 8000 SERIES - END OF JOB                                              *
135700*-----------------------------------------------------------------------
135800* Closes the three files and prints the control-total line that lets  *
135900* operations reconcile this run against the prior one before the      *
136000* output gets picked up by the downstream TRANSITION/EMISSION jobs.   *
136100* WS-CONTROL-TOTALS is built up one counter at a time through the     *
136200* whole run (see 2000 SERIES and 3000 SERIES above) rather than       *
136300* derived here, since several of the counts - blocked-by-cooldown     *
136400* in particular - are only knowable at the instant the decision is    *
136500* made, not by re-reading the output file after the fact.             *
136600************************************************************************
136700************************************************************************
136800* 8000 SERIES - END OF JOB                                              *
136900************************************************************************
137000 8000-FINALIZE-RUN.
137100     CLOSE ENTITY-MASTER-IN.
137200     CLOSE FEATURE-FILE.
137300     CLOSE ENTITY-MASTER-OUT.
137400     CLOSE ATTEMPT-FILE.
137500     CLOSE TRANSITION-FILE.
137600     CLOSE EMISSION-FILE.
137700     PERFORM 9000-PRINT-CONTROL-TOTALS.
137800 8000-EXIT.
137900     EXIT.
138000 
138100************************************************************************
138200* 9000-PRINT-CONTROL-TOTALS - drives off the REDEFINES totals table so *
138300* a new counter never needs a new DISPLAY statement, per REQ 91-112    *
138400*---------------------------------------------------------------------*
138500* Operations reconciles these counts against the prior run before     *
138600* the output files are released downstream - a count that moves       *
138700* sharply from one run to the next is usually the first sign of a     *
138800* bad extract, long before anyone notices at the entity level.        *
138900************************************************************************
139000 9000-PRINT-CONTROL-TOTALS.
139100     DISPLAY "-----------------------------------------------".
139200     DISPLAY WS-EOJ-MESSAGE.
139300     PERFORM 9000-PRINT-CONTROL-TOTALS-L25 VARYING WS-TOTALS-SUB FROM
139400             1 BY 1 UNTIL WS-TOTALS-SUB > 6.
139500     PERFORM 9000-PRINT-CONTROL-TOTALS-C26.
139600
139700 9000-PRINT-CONTROL-TOTALS-L25.
139800     DISPLAY WS-CL-TEXT (WS-TOTALS-SUB) " "
139900             WS-CT-VALUE (WS-TOTALS-SUB).
140000
140100 9000-PRINT-CONTROL-TOTALS-C26.
140200     DISPLAY "-----------------------------------------------".
140300 9000-EXIT.
140400     EXIT.
140500 
140600/
140700************************************************************************
140800* 9900-EXIT - single exit door for both the clean finish and every     *
140900* abort path reached by a GO TO out of the 1000/3000 series            *
141000*---------------------------------------------------------------------*
141100* Kept as a single STOP RUN statement so there is exactly one place   *
141200* in the whole program where the job actually ends - every abort      *
141300* path and the normal end-of-file path both land here by GO TO.       *
141400************************************************************************
141500 9900-EXIT.
141600     STOP RUN.
