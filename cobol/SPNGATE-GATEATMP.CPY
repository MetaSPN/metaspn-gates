000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATEATMP                                 *
000300*   CONTAINS : GATE_ATTEMPT_REC - one pass/fail audit row       *
000400*              written by GATE002 per decision, re-read by      *
000500*              GATE003 (reporter) and GATE004 (learning).       *
000600*-----------------------------------------------------------------
000700*   MODIFIED     |   DATE   | BY  | REASON
000800*   ------------ | -------- | --- | ----------------------------
000900*   CREATED      | 03/12/98 | JMB | initial gate-attempt layout
001000*****************************************************************
001100 01  GATE_ATTEMPT_REC.
001200     03  ATTEMPT_ID                          PIC X(20).
001300     03  ENTITY_ID                           PIC X(20).
001400     03  GATE_ID                             PIC X(30).
001500     03  FROM_STATE                          PIC X(12).
001600     03  TO_STATE                            PIC X(12).
001700     03  PASSED                              PIC X(1).
001800     03  REASON                              PIC X(30).
001900     03  FAILED_REQ_ID                       PIC X(30).
002000     03  TIMESTAMP                           PIC 9(14).
002100     03  CONFIG_VERSION                      PIC X(16).
002200     03  GATE_VERSION                        PIC X(8).
002300     03  COOLDOWN_ACTIVE                     PIC X(1).
002400     03  FILLER                              PIC X(6).
