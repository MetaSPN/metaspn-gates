000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATEMSTR                                 *
000300*   CONTAINS : ENTITY_STATE_REC - the entity master, carried    *
000400*              in on ENTITY-MASTER-IN and rewritten on          *
000500*              ENTITY-MASTER-OUT once GATE002 applies whatever  *
000600*              decisions passed.                                *
000700*-----------------------------------------------------------------
000800*   MODIFIED     |   DATE   | BY  | REASON
000900*   ------------ | -------- | --- | ----------------------------
001000*   CREATED      | 03/11/98 | JMB | initial entity-master layout
001100*****************************************************************
001200 01  ENTITY_STATE_REC.
001300     03  ENTITY_ID                           PIC X(20).
001400     03  STATE                               PIC X(12).
001500     03  TRACK                               PIC X(10).
001600     03  COOLDOWN_COUNT                      PIC 9(2).
001700     03  COOLDOWN OCCURS 10 TIMES.
001800         05  CD_GATE_ID                      PIC X(30).
001900         05  CD_LAST_TS                       PIC 9(14).
002000     03  OVERRIDE_COUNT                      PIC 9(2).
002100     03  OVERRIDE OCCURS 5 TIMES.
002200         05  OV_GATE_ID                      PIC X(30).
002300         05  OV_REASON                       PIC X(30).
002400     03  FILLER                              PIC X(14).
