000100*****************************************************************
000200*   MEMBER   : SPNGATE-GATEFEAT                                 *
000300*   CONTAINS : FEATURE_REC - the per-entity key/value feature   *
000400*              slots read from FEATURE-FILE, joined to the      *
000500*              entity master by ENTITY_ID.                      *
000600*-----------------------------------------------------------------
000700*   MODIFIED     |   DATE   | BY  | REASON
000800*   ------------ | -------- | --- | ----------------------------
000900*   CREATED      | 03/11/98 | JMB | initial feature-record layout
001000*****************************************************************
001100 01  FEATURE_REC.
001200     03  ENTITY_ID                           PIC X(20).
001300     03  FIELD_COUNT                         PIC 9(2).
001400     03  FEAT_FIELD OCCURS 20 TIMES.
001500         05  FLD_KEY                         PIC X(40).
001600         05  FLD_TYPE                        PIC X(1).
001700         05  FLD_NUM                          PIC S9(9)V9(4).
001800         05  FLD_STR                         PIC X(20).
001900     03  FILLER                              PIC X(8).
